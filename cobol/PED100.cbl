000100******************************************************************
000200* PROGRAMA:  PED100
000300* AUTOR:     M.A.SANTANA
000400* INSTALACAO:SETOR DE PROCESSAMENTO DE DADOS - DIVISAO COMERCIAL
000500* DATA ESCRITA: 17/06/1989
000600* SEGURANCA:  USO RESTRITO AO DEPARTAMENTO DE VENDAS
000700* OBJETIVO:  ABERTURA DE PEDIDO DE VENDA - CALCULO DE ITENS,
000800*            DESCONTOS E TOTAIS, BAIXA DE ESTOQUE DO PRODUTO.
000900******************************************************************
001000* HISTORICO DE ALTERACOES
001100*   17/06/89 MAS CHAMADO 0041 - VERSAO ORIGINAL DO PROGRAMA.
001200*   02/08/89 MAS CHAMADO 0058 - INCLUIDA VALIDACAO DE ESTOQUE
001300*            INSUFICIENTE ANTES DA BAIXA DO PRODUTO.
001400*   14/11/89 JRD CHAMADO 0102 - CORRIGIDO CALCULO DO SUBTOTAL
001500*            DO PEDIDO, QUE SOMAVA O VALOR BRUTO EM VEZ DO
001600*            VALOR JA DESCONTADO DO ITEM (CONFORME O SISTEMA
001700*            ORIGEM FAZ).
001800*   09/03/90 MAS CHAMADO 0147 - DESCONTO DO ITEM PASSA A SER
001900*            OPCIONAL, ASSUME ZERO QUANDO NAO INFORMADO.
002000*   22/07/91 VPC CHAMADO 0233 - REVISADA ROTINA DE BAIXA DE
002100*            ESTOQUE PARA REGRAVAR O PRODUTO IMEDIATAMENTE A
002200*            CADA ITEM, ANTES DE PROCESSAR O ITEM SEGUINTE.
002300*   30/01/92 MAS CHAMADO 0301 - AJUSTADO ARREDONDAMENTO NOS
002400*            COMPUTE DE VALOR, CONFORME PADRAO DA CASA.
002500*   19/05/94 JRD CHAMADO 0415 - INCLUIDA CHAVE RELATIVA PARA
002600*            OS ARQUIVOS MESTRES (ANTES ERA ACESSO SEQUENCIAL).
002700*   11/02/96 VPC CHAMADO 0502 - CORRIGIDA MENSAGEM DE ERRO
002800*            QUANDO CLIENTE NAO CADASTRADO.
002900*   04/09/97 MAS CHAMADO 0566 - INCLUIDA CHAVE UPSI PARA MODO
003000*            DE TESTE (NAO GRAVA ARQUIVOS EM HOMOLOGACAO).
003100*   08/12/98 JRD CHAMADO 0621 - VIRADA DO SECULO - CAMPOS DE
003200*            DATA PASSAM A USAR ANO COM 4 DIGITOS NO CABECALHO
003300*            DE CONTROLE DO PEDIDO (PED-CREATED-AT/UPDATED-AT).
003400*   03/02/99 JRD CHAMADO 0629 - TESTES DE VIRADA DE ANO 2000
003500*            CONCLUIDOS SEM PENDENCIAS NESTE PROGRAMA.
003600*   17/08/00 VPC CHAMADO 0711 - PEQUENO AJUSTE DE LAYOUT DE
003700*            TELA, SEM IMPACTO NOS CALCULOS.
003800*   25/06/02 MAS CHAMADO 0789 - INCLUIDO REDEFINES DO SKU PARA
003900*            CONFERENCIA DE PREFIXO DE FORNECEDOR.
004000*   14/01/03 JRD CHAMADO 0823 - REVISAO GERAL DE COMENTARIOS.
004100*   09/09/03 VPC CHAMADO 0835 - ITENS DO PEDIDO PASSAM A SER
004200*            ACUMULADOS EM TABELA DE MEMORIA (ACEITA-ITEM) E SO
004300*            GRAVADOS - JUNTO COM A BAIXA DE ESTOQUE - QUANDO O
004400*            PEDIDO INTEIRO FOR VALIDADO EM FECHA-PEDIDO; ANTES, A
004500*            REGRAVACAO DO PRODMEST E A GRAVACAO DO PEDIITEM ERAM
004600*            FEITAS ITEM A ITEM, DEIXANDO GRAVADOS OS REGISTROS
004700*            DE PEDIDO QUE VINHA A SER REJEITADO POR ITEM
004800*            POSTERIOR NA MESMA TRANSACAO.
004900*   23/09/03 VPC CHAMADO 0839 - INCLUIDO REDEFINES DOS VALORES
005000*            MONETARIOS DO PEDIDO (REG-PEDIDO-VALOR-R), PARA O
005100*            SUPORTE PODER CONFERIR OS 30 BYTES DE SUBTOTAL/
005200*            DESCONTO/TOTAL EM BLOCO, SEM DEPENDER DOS NOMES DE
005300*            CAMPO - MESMA IDEIA JA USADA NO PED200 E NO PED900.
005400*   23/09/03 VPC CHAMADO 0843 - REMOVIDOS TOP-OF-FORM E A CLASSE
005500*            CLASSE-NUMERICA DO SPECIAL-NAMES: ESTE PROGRAMA NAO
005600*            IMPRIME RELATORIO E TODOS OS CAMPOS DIGITADOS JA SAO
005700*            PIC 9, SEM USO PARA NENHUM DOS DOIS.
005800*   25/09/03 VPC CHAMADO 0846 - CORRIGIDO O PRIMEIRO PEDIDO DA
005900*            BASE, QUE SAIA COM PED-ID ZERO (CHAVE RELATIVA
006000*            INVALIDA) E ABORTAVA EM FECHA-PEDIDO: WS-PROX-PED-ID
006100*            E WS-PROX-ITEM-ID PASSAM A SER CALCULADOS PELA
006200*            CONTAGEM DOS REGISTROS JA EXISTENTES EM PEDIMEST E
006300*            PEDIITEM (ROT-PROX-IDS), NOS MOLDES DO WS-PROX-CLI-ID
006400*            DO CLI100. A ABERTURA DOS ARQUIVOS (ROT-ABRE-
006500*            ARQUIVOS, INCLUINDO O PEDIITEM, QUE SO ERA ABERTO NO
006600*            RETORNO DO "MAIS UM PEDIDO") PASSA A SER FEITA UMA
006700*            UNICA VEZ POR EXECUCAO, E NAO A CADA VOLTA A INICIO.
006800******************************************************************
006900 IDENTIFICATION DIVISION.
007000 PROGRAM-ID. PED100.
007100 AUTHOR. M.A.SANTANA.
007200 INSTALLATION. SETOR DE PROCESSAMENTO DE DADOS.
007300 DATE-WRITTEN. 17/06/1989.
007400 DATE-COMPILED.
007500 SECURITY. USO RESTRITO AO DEPARTAMENTO DE VENDAS.
007600
007700 ENVIRONMENT DIVISION.
007800 CONFIGURATION SECTION.
007900 SPECIAL-NAMES.
008000     UPSI-0 ON STATUS IS SW-MODO-TESTE.
008100 INPUT-OUTPUT SECTION.
008200 FILE-CONTROL.
008300     SELECT CLIEMEST ASSIGN TO DISK
008400            ORGANIZATION IS RELATIVE
008500            ACCESS MODE IS DYNAMIC
008600            RELATIVE KEY IS WS-CLI-CHAVE-REL
008700            FILE STATUS IS WS-FS-CLIENTE.
008800     SELECT PRODMEST ASSIGN TO DISK
008900            ORGANIZATION IS RELATIVE
009000            ACCESS MODE IS DYNAMIC
009100            RELATIVE KEY IS WS-PRD-CHAVE-REL
009200            FILE STATUS IS WS-FS-PRODUTO.
009300     SELECT PEDIMEST ASSIGN TO DISK
009400            ORGANIZATION IS RELATIVE
009500            ACCESS MODE IS DYNAMIC
009600            RELATIVE KEY IS WS-PED-CHAVE-REL
009700            FILE STATUS IS WS-FS-PEDIDO.
009800     SELECT PEDIITEM ASSIGN TO DISK
009900            ORGANIZATION IS SEQUENTIAL
010000            ACCESS MODE IS SEQUENTIAL
010100            FILE STATUS IS WS-FS-ITEM.
010200
010300 DATA DIVISION.
010400 FILE SECTION.
010500 FD  CLIEMEST LABEL RECORD STANDARD
010600     VALUE OF FILE-ID IS "CLIEMEST".
010700 01  REG-CLIENTE.
010800     02 CLI-ID              PIC 9(09)    VALUE ZEROS.
010900     02 CLI-NOME            PIC X(100)   VALUE SPACES.
011000     02 CLI-EMAIL           PIC X(100)   VALUE SPACES.
011100     02 CLI-CPF             PIC X(14)    VALUE SPACES.
011200     02 CLI-CEP             PIC X(09)    VALUE SPACES.
011300     02 CLI-LOGRADOURO      PIC X(100)   VALUE SPACES.
011400     02 CLI-NUMERO          PIC X(10)    VALUE SPACES.
011500     02 CLI-BAIRRO          PIC X(60)    VALUE SPACES.
011600     02 CLI-CIDADE          PIC X(60)    VALUE SPACES.
011700     02 CLI-UF              PIC X(02)    VALUE SPACES.
011800     02 FILLER              PIC X(20)    VALUE SPACES.
011900
012000 FD  PRODMEST LABEL RECORD STANDARD
012100     VALUE OF FILE-ID IS "PRODMEST".
012200 01  REG-PRODUTO.
012300     02 PROD-ID             PIC 9(09)       VALUE ZEROS.
012400     02 PROD-SKU            PIC X(30)       VALUE SPACES.
012500     02 PROD-NOME           PIC X(100)      VALUE SPACES.
012600     02 PROD-PRECO-BRUTO    PIC S9(08)V99   VALUE ZEROS.
012700     02 PROD-ESTOQUE        PIC S9(09)      VALUE ZEROS.
012800     02 PROD-ESTOQUE-MINIMO PIC 9(09)       VALUE ZEROS.
012900     02 PROD-ATIVO          PIC X(01)       VALUE "Y".
013000        88 PROD-ESTA-ATIVO        VALUE "Y".
013100        88 PROD-ESTA-INATIVO      VALUE "N".
013200     02 FILLER              PIC X(12)       VALUE SPACES.
013300 01  REG-PRODUTO-SKU-R REDEFINES REG-PRODUTO.
013400     02 FILLER              PIC X(09).
013500     02 SKU-PREFIXO-FORNEC  PIC X(10).
013600     02 SKU-SUFIXO-ITEM     PIC X(20).
013700     02 FILLER              PIC X(141).
013800
013900 FD  PEDIMEST LABEL RECORD STANDARD
014000     VALUE OF FILE-ID IS "PEDIMEST".
014100 01  REG-PEDIDO.
014200     02 PED-ID              PIC 9(09)       VALUE ZEROS.
014300     02 PED-CLIENTE-ID      PIC 9(09)       VALUE ZEROS.
014400     02 PED-SUBTOTAL        PIC S9(08)V99   VALUE ZEROS.
014500     02 PED-DESCONTO-TOTAL  PIC S9(08)V99   VALUE ZEROS.
014600     02 PED-TOTAL           PIC S9(08)V99   VALUE ZEROS.
014700     02 PED-STATUS          PIC X(09)       VALUE SPACES.
014800     02 PED-CREATED-AT.
014900        03 PED-CREATED-DATA PIC 9(08)       VALUE ZEROS.
015000        03 PED-CREATED-HORA PIC 9(06)       VALUE ZEROS.
015100     02 PED-UPDATED-AT.
015200        03 PED-UPDATED-DATA PIC 9(08)       VALUE ZEROS.
015300        03 PED-UPDATED-HORA PIC 9(06)       VALUE ZEROS.
015400     02 FILLER              PIC X(14)       VALUE SPACES.
015500*    CHAMADO 0839 - REDEFINES DOS 3 VALORES MONETARIOS DO
015600*    PEDIDO (SUBTOTAL/DESCONTO/TOTAL) EM BLOCO UNICO DE BYTES,
015700*    NOS MOLDES DO REG-PEDIDO-VALOR-R DO PED200/PED900, PARA
015800*    CONFERENCIA DE TRILHA DE AUDITORIA PELO SUPORTE.
015900 01  REG-PEDIDO-VALOR-R REDEFINES REG-PEDIDO.
016000     02 FILLER              PIC X(18).
016100     02 VALORES-BYTES       PIC X(30).
016200     02 FILLER              PIC X(51).
016300 01  REG-PEDIDO-DATA-R REDEFINES REG-PEDIDO.
016400     02 FILLER              PIC X(57).
016500     02 CRIADO-ANO          PIC 9(04).
016600     02 CRIADO-MES          PIC 9(02).
016700     02 CRIADO-DIA          PIC 9(02).
016800     02 CRIADO-HOR          PIC 9(02).
016900     02 CRIADO-MIN          PIC 9(02).
017000     02 CRIADO-SEG          PIC 9(02).
017100     02 FILLER              PIC X(28).
017200
017300 FD  PEDIITEM LABEL RECORD STANDARD
017400     VALUE OF FILE-ID IS "PEDIITEM".
017500 01  REG-PEDIDO-ITEM.
017600     02 ITEM-ID             PIC 9(09)       VALUE ZEROS.
017700     02 ITEM-PEDIDO-ID      PIC 9(09)       VALUE ZEROS.
017800     02 ITEM-PRODUTO-ID     PIC 9(09)       VALUE ZEROS.
017900     02 ITEM-QUANTIDADE     PIC 9(05)       VALUE ZEROS.
018000     02 ITEM-PRECO-UNITARIO PIC S9(08)V99   VALUE ZEROS.
018100     02 ITEM-DESCONTO       PIC S9(08)V99   VALUE ZEROS.
018200     02 ITEM-SUBTOTAL       PIC S9(08)V99   VALUE ZEROS.
018300     02 FILLER              PIC X(10)       VALUE SPACES.
018400
018500 WORKING-STORAGE SECTION.
018600 77  WS-FS-CLIENTE           PIC X(02)  VALUE SPACES.
018700 77  WS-FS-PRODUTO           PIC X(02)  VALUE SPACES.
018800 77  WS-FS-PEDIDO            PIC X(02)  VALUE SPACES.
018900 77  WS-FS-ITEM              PIC X(02)  VALUE SPACES.
019000 77  WS-CLI-CHAVE-REL        PIC 9(09)  COMP VALUE ZEROS.
019100 77  WS-PRD-CHAVE-REL        PIC 9(09)  COMP VALUE ZEROS.
019200 77  WS-PED-CHAVE-REL        PIC 9(09)  COMP VALUE ZEROS.
019300 77  WS-PROX-PED-ID          PIC 9(09)  COMP VALUE ZEROS.
019400 77  WS-PROX-ITEM-ID         PIC 9(09)  COMP VALUE ZEROS.
019500 77  WS-QTDE-PEDIDOS         PIC 9(09)  COMP VALUE ZEROS.
019600 77  WS-QTDE-PEDIDO-ITENS    PIC 9(09)  COMP VALUE ZEROS.
019700 77  WS-PRIMEIRA-VEZ         PIC X(01)  VALUE "S".
019800     88 WS-E-PRIMEIRA-VEZ          VALUE "S".
019900     88 WS-JA-ABRIU-ARQUIVOS       VALUE "N".
020000 77  WS-QTDE-ITENS           PIC 9(03)  COMP VALUE ZEROS.
020100 77  WS-QTD-JA-BAIXADA       PIC S9(07) COMP VALUE ZEROS.
020200 77  WS-ESTOQUE-DISPONIVEL   PIC S9(09) COMP VALUE ZEROS.
020300 77  WS-CLIENTE-ID-DIG       PIC 9(09)  VALUE ZEROS.
020400 77  WS-PRODUTO-ID-DIG       PIC 9(09)  VALUE ZEROS.
020500 77  WS-QUANTIDADE-DIG       PIC 9(05)  VALUE ZEROS.
020600 77  WS-DESCONTO-DIG         PIC S9(08)V99 VALUE ZEROS.
020700 77  WS-PEDIDO-ABORTADO      PIC X(01)  VALUE "N".
020800     88 WS-PEDIDO-OK               VALUE "N".
020900     88 WS-PEDIDO-REJEITADO        VALUE "S".
021000 77  WS-CONFIRMA             PIC X(01)  VALUE SPACES.
021100* TABELA DE MEMORIA QUE ACUMULA OS ITENS DO PEDIDO EM ABERTO
021200* (CHAMADO 0835) - CADA LINHA SO VIRA REGISTRO DE PEDIITEM E
021300* BAIXA DE PRODMEST SE O PEDIDO INTEIRO FOR ACEITO EM
021400* FECHA-PEDIDO. LIMITE DE 50 ITENS POR PEDIDO, CONFORME NORMA
021500* COMERCIAL DA CASA PARA PEDIDO UNITARIO DE BALCAO.
021600 01  WS-TABELA-ITENS.
021700     02 WS-ITEM-TAB OCCURS 50 TIMES INDEXED BY WS-IDX-ITEM.
021800        03 WS-TAB-PRODUTO-ID   PIC 9(09)     VALUE ZEROS.
021900        03 WS-TAB-QUANTIDADE   PIC 9(05)     VALUE ZEROS.
022000        03 WS-TAB-PRECO-UNIT   PIC S9(08)V99 VALUE ZEROS.
022100        03 WS-TAB-DESCONTO     PIC S9(08)V99 VALUE ZEROS.
022200        03 WS-TAB-SUBTOTAL     PIC S9(08)V99 VALUE ZEROS.
022300        03 FILLER              PIC X(05)     VALUE SPACES.
022400 01  WS-DATA-SISTEMA.
022500     02 WS-ANO-SIS           PIC 9(02)  VALUE ZEROS.
022600     02 WS-MES-SIS           PIC 9(02)  VALUE ZEROS.
022700     02 WS-DIA-SIS           PIC 9(02)  VALUE ZEROS.
022800 77  WS-SECULO-SIS           PIC 9(02)  VALUE 19.
022900 01  WS-HORA-SISTEMA.
023000     02 WS-HOR-SIS           PIC 9(02)  VALUE ZEROS.
023100     02 WS-MIN-SIS           PIC 9(02)  VALUE ZEROS.
023200     02 WS-SEG-SIS           PIC 9(02)  VALUE ZEROS.
023300     02 WS-CEN-SIS           PIC 9(02)  VALUE ZEROS.
023400 01  WS-MENSAGENS.
023500     02 LIMPA-MENSAGEM       PIC X(50) VALUE SPACES.
023600     02 MSG-ERRO-1           PIC X(40) VALUE
023700        "CLIENTE NAO CADASTRADO - PEDIDO ABORTADO".
023800     02 MSG-ERRO-2           PIC X(40) VALUE
023900        "PRODUTO NAO CADASTRADO - PEDIDO ABORTADO".
024000     02 MSG-ERRO-3           PIC X(40) VALUE
024100        "ESTOQUE INSUFICIENTE - PEDIDO ABORTADO".
024200     02 MSG-ERRO-4           PIC X(40) VALUE
024300        "LIMITE DE ITENS DO PEDIDO EXCEDIDO".
024400     02 MSG-OK               PIC X(40) VALUE
024500        "PEDIDO GRAVADO COM SUCESSO".
024600     02 FILLER               PIC X(10) VALUE SPACES.
024700 PROCEDURE DIVISION.
024800 INICIO.
024900     ACCEPT WS-DATA-SISTEMA FROM DATE.
025000     ACCEPT WS-HORA-SISTEMA FROM TIME.
025100     IF WS-ANO-SIS < 50
025200         MOVE 20 TO WS-SECULO-SIS
025300     ELSE
025400         MOVE 19 TO WS-SECULO-SIS
025500     END-IF.
025600*    CHAMADO 0846 - A ABERTURA DOS ARQUIVOS E O CALCULO DE
025700*    WS-PROX-PED-ID/WS-PROX-ITEM-ID SO PODEM SER FEITOS UMA UNICA
025800*    VEZ POR EXECUCAO: O LACO DE "MAIS UM PEDIDO" EM FIM-PEDIDO
025900*    RETORNA DIRETO A INICIO, E REABRIR CLIEMEST/PRODMEST/PEDIMEST
026000*    JA ABERTOS DARIA ERRO DE STATUS NO SEGUNDO PEDIDO DA RODADA.
026100     IF WS-E-PRIMEIRA-VEZ
026200         PERFORM ROT-PROX-IDS THRU ROT-PROX-IDS-EXIT
026300         PERFORM ROT-ABRE-ARQUIVOS THRU ROT-ABRE-ARQUIVOS-EXIT
026400         SET WS-JA-ABRIU-ARQUIVOS TO TRUE
026500     END-IF.
026600     SET WS-PEDIDO-OK TO TRUE.
026700     MOVE ZEROS TO WS-QTDE-ITENS PED-SUBTOTAL PED-DESCONTO-TOTAL
026800                   PED-TOTAL.
026900 ACEITA-CLIENTE.
027000     DISPLAY "CODIGO DO CLIENTE..........: " WITH NO ADVANCING.
027100     ACCEPT WS-CLIENTE-ID-DIG.
027200     MOVE WS-CLIENTE-ID-DIG TO WS-CLI-CHAVE-REL.
027300     READ CLIEMEST INVALID KEY
027400         DISPLAY MSG-ERRO-1
027500         SET WS-PEDIDO-REJEITADO TO TRUE
027600         GO TO FIM-PEDIDO
027700     END-READ.
027800     MOVE WS-PROX-PED-ID TO PED-ID.
027900     ADD 1 TO WS-PROX-PED-ID.
028000     MOVE WS-CLIENTE-ID-DIG TO PED-CLIENTE-ID.
028100 ACEITA-ITEM.
028200     DISPLAY "CODIGO DO PRODUTO (0 TERMINA ITENS): "
028300         WITH NO ADVANCING.
028400     ACCEPT WS-PRODUTO-ID-DIG.
028500     IF WS-PRODUTO-ID-DIG = ZEROS
028600         GO TO FECHA-PEDIDO
028700     END-IF.
028800     IF WS-QTDE-ITENS >= 50
028900         DISPLAY MSG-ERRO-4
029000         SET WS-PEDIDO-REJEITADO TO TRUE
029100         GO TO FIM-PEDIDO
029200     END-IF.
029300     MOVE WS-PRODUTO-ID-DIG TO WS-PRD-CHAVE-REL.
029400     READ PRODMEST INVALID KEY
029500         DISPLAY MSG-ERRO-2
029600         SET WS-PEDIDO-REJEITADO TO TRUE
029700         GO TO FIM-PEDIDO
029800     END-READ.
029900     DISPLAY "QUANTIDADE..................: " WITH NO ADVANCING.
030000     ACCEPT WS-QUANTIDADE-DIG.
030100     DISPLAY "DESCONTO DO ITEM (0 SE NENHUM): "
030200         WITH NO ADVANCING.
030300     ACCEPT WS-DESCONTO-DIG.
030400 ROT-ESTOQUE.
030500*    A BAIXA NAO E MAIS GRAVADA ITEM A ITEM (CHAMADO 0835) -
030600*    O QUE JA FOI RESERVADO PARA OUTROS ITENS DESTE MESMO
030700*    PEDIDO, PARA O MESMO PRODUTO, E DESCONTADO DO SALDO AQUI
030800*    EM MEMORIA, PARA QUE O PEDIDO CONTINUE VENDO O ESTOQUE
030900*    JA COMPROMETIDO SEM PRECISAR REGRAVAR O PRODMEST.
031000     MOVE ZEROS TO WS-QTD-JA-BAIXADA.
031100     PERFORM ROT-SOMA-BAIXADO
031200         VARYING WS-IDX-ITEM FROM 1 BY 1
031300         UNTIL WS-IDX-ITEM > WS-QTDE-ITENS.
031400     COMPUTE WS-ESTOQUE-DISPONIVEL =
031500         PROD-ESTOQUE - WS-QTD-JA-BAIXADA.
031600     IF WS-ESTOQUE-DISPONIVEL < WS-QUANTIDADE-DIG
031700         DISPLAY MSG-ERRO-3
031800         SET WS-PEDIDO-REJEITADO TO TRUE
031900         GO TO FIM-PEDIDO
032000     END-IF.
032100 ROT-CALCULA-ITEM.
032200     ADD 1 TO WS-QTDE-ITENS.
032300     MOVE PROD-ID TO WS-TAB-PRODUTO-ID(WS-QTDE-ITENS).
032400     MOVE WS-QUANTIDADE-DIG TO WS-TAB-QUANTIDADE(WS-QTDE-ITENS).
032500     MOVE PROD-PRECO-BRUTO TO WS-TAB-PRECO-UNIT(WS-QTDE-ITENS).
032600     MOVE WS-DESCONTO-DIG TO WS-TAB-DESCONTO(WS-QTDE-ITENS).
032700     COMPUTE WS-TAB-SUBTOTAL(WS-QTDE-ITENS) ROUNDED =
032800         (WS-TAB-PRECO-UNIT(WS-QTDE-ITENS) *
032900          WS-TAB-QUANTIDADE(WS-QTDE-ITENS)) -
033000          WS-TAB-DESCONTO(WS-QTDE-ITENS).
033100     COMPUTE PED-SUBTOTAL ROUNDED =
033200         PED-SUBTOTAL + WS-TAB-SUBTOTAL(WS-QTDE-ITENS).
033300     COMPUTE PED-DESCONTO-TOTAL ROUNDED =
033400         PED-DESCONTO-TOTAL + WS-TAB-DESCONTO(WS-QTDE-ITENS).
033500     GO TO ACEITA-ITEM.
033600 ROT-SOMA-BAIXADO.
033700     IF WS-TAB-PRODUTO-ID(WS-IDX-ITEM) = PROD-ID
033800         ADD WS-TAB-QUANTIDADE(WS-IDX-ITEM) TO WS-QTD-JA-BAIXADA
033900     END-IF.
034000 ROT-SOMA-BAIXADO-EXIT.
034100     EXIT.
034200 ROT-GRAVA-ITENS.
034300*    SO A PARTIR DAQUI (PEDIDO JA VALIDADO POR COMPLETO EM
034400*    FECHA-PEDIDO) E QUE O PRODMEST E REGRAVADO E O PEDIITEM
034500*    E GRAVADO, UM POR LINHA DA TABELA EM MEMORIA (CHAMADO 0835).
034600     MOVE WS-TAB-PRODUTO-ID(WS-IDX-ITEM) TO WS-PRD-CHAVE-REL.
034700     READ PRODMEST INVALID KEY
034800         DISPLAY "ERRO LEITURA PRODMEST NA GRAVACAO "
034900             WS-FS-PRODUTO
035000         STOP RUN
035100     END-READ.
035200     COMPUTE PROD-ESTOQUE =
035300         PROD-ESTOQUE - WS-TAB-QUANTIDADE(WS-IDX-ITEM).
035400     IF NOT SW-MODO-TESTE
035500         REWRITE REG-PRODUTO INVALID KEY
035600             DISPLAY "ERRO REGRAVACAO PRODMEST " WS-FS-PRODUTO
035700             STOP RUN
035800         END-REWRITE
035900     END-IF.
036000     MOVE WS-PROX-ITEM-ID TO ITEM-ID.
036100     ADD 1 TO WS-PROX-ITEM-ID.
036200     MOVE PED-ID TO ITEM-PEDIDO-ID.
036300     MOVE WS-TAB-PRODUTO-ID(WS-IDX-ITEM) TO ITEM-PRODUTO-ID.
036400     MOVE WS-TAB-QUANTIDADE(WS-IDX-ITEM) TO ITEM-QUANTIDADE.
036500     MOVE WS-TAB-PRECO-UNIT(WS-IDX-ITEM) TO ITEM-PRECO-UNITARIO.
036600     MOVE WS-TAB-DESCONTO(WS-IDX-ITEM) TO ITEM-DESCONTO.
036700     MOVE WS-TAB-SUBTOTAL(WS-IDX-ITEM) TO ITEM-SUBTOTAL.
036800     IF NOT SW-MODO-TESTE
036900         WRITE REG-PEDIDO-ITEM
037000     END-IF.
037100 ROT-GRAVA-ITENS-EXIT.
037200     EXIT.
037300 ROT-ABRE-ARQUIVOS.
037400     OPEN I-O CLIEMEST.
037500     IF WS-FS-CLIENTE NOT = "00"
037600         DISPLAY "ERRO ABERTURA CLIEMEST " WS-FS-CLIENTE
037700         STOP RUN
037800     END-IF.
037900     OPEN I-O PRODMEST.
038000     IF WS-FS-PRODUTO NOT = "00"
038100         DISPLAY "ERRO ABERTURA PRODMEST " WS-FS-PRODUTO
038200         STOP RUN
038300     END-IF.
038400     OPEN I-O PEDIMEST.
038500     IF WS-FS-PEDIDO NOT = "00"
038600         DISPLAY "ERRO ABERTURA PEDIMEST " WS-FS-PEDIDO
038700         STOP RUN
038800     END-IF.
038900     OPEN EXTEND PEDIITEM.
039000 ROT-ABRE-ARQUIVOS-EXIT.
039100     EXIT.
039200*    CHAMADO 0846 - WS-PROX-PED-ID E WS-PROX-ITEM-ID PASSAM A SER
039300*    CALCULADOS PELA CONTAGEM DOS REGISTROS JA EXISTENTES EM
039400*    PEDIMEST E PEDIITEM, NOS MOLDES DO WS-PROX-CLI-ID DO CLI100 -
039500*    ANTES, O PRIMEIRO PEDIDO DA BASE SAIA COM PED-ID ZERO, CHAVE
039600*    RELATIVA INVALIDA, E ABORTAVA EM FECHA-PEDIDO NA GRAVACAO.
039700 ROT-PROX-IDS.
039800     MOVE ZEROS TO WS-QTDE-PEDIDOS.
039900     OPEN INPUT PEDIMEST.
040000     IF WS-FS-PEDIDO NOT = "00"
040100         GO TO ROT-PROX-IDS-ITEM
040200     END-IF.
040300 ROT-PROX-IDS-PED-LER.
040400     READ PEDIMEST NEXT RECORD AT END
040500         GO TO ROT-PROX-IDS-PED-FIM
040600     END-READ.
040700     ADD 1 TO WS-QTDE-PEDIDOS.
040800     GO TO ROT-PROX-IDS-PED-LER.
040900 ROT-PROX-IDS-PED-FIM.
041000     CLOSE PEDIMEST.
041100 ROT-PROX-IDS-ITEM.
041200     COMPUTE WS-PROX-PED-ID = WS-QTDE-PEDIDOS + 1.
041300     MOVE ZEROS TO WS-QTDE-PEDIDO-ITENS.
041400     OPEN INPUT PEDIITEM.
041500     IF WS-FS-ITEM NOT = "00"
041600         GO TO ROT-PROX-IDS-FIM
041700     END-IF.
041800 ROT-PROX-IDS-ITEM-LER.
041900     READ PEDIITEM NEXT RECORD AT END
042000         GO TO ROT-PROX-IDS-ITEM-FIM
042100     END-READ.
042200     ADD 1 TO WS-QTDE-PEDIDO-ITENS.
042300     GO TO ROT-PROX-IDS-ITEM-LER.
042400 ROT-PROX-IDS-ITEM-FIM.
042500     CLOSE PEDIITEM.
042600 ROT-PROX-IDS-FIM.
042700     COMPUTE WS-PROX-ITEM-ID = WS-QTDE-PEDIDO-ITENS + 1.
042800 ROT-PROX-IDS-EXIT.
042900     EXIT.
043000 FECHA-PEDIDO.
043100     IF WS-QTDE-ITENS = ZEROS
043200         DISPLAY "PEDIDO SEM ITENS - ABORTADO"
043300         SET WS-PEDIDO-REJEITADO TO TRUE
043400         GO TO FIM-PEDIDO
043500     END-IF.
043600     COMPUTE PED-TOTAL ROUNDED =
043700         PED-SUBTOTAL - PED-DESCONTO-TOTAL.
043800     MOVE "CREATED" TO PED-STATUS.
043900     MOVE WS-SECULO-SIS TO PED-CREATED-DATA(1:2).
044000     MOVE WS-ANO-SIS TO PED-CREATED-DATA(3:2).
044100     MOVE WS-MES-SIS TO PED-CREATED-DATA(5:2).
044200     MOVE WS-DIA-SIS TO PED-CREATED-DATA(7:2).
044300     MOVE WS-HOR-SIS TO PED-CREATED-HORA(1:2).
044400     MOVE WS-MIN-SIS TO PED-CREATED-HORA(3:2).
044500     MOVE WS-SEG-SIS TO PED-CREATED-HORA(5:2).
044600     MOVE PED-CREATED-AT TO PED-UPDATED-AT.
044700     MOVE PED-ID TO WS-PED-CHAVE-REL.
044800     IF NOT SW-MODO-TESTE
044900         WRITE REG-PEDIDO INVALID KEY
045000             DISPLAY "ERRO GRAVACAO PEDIMEST " WS-FS-PEDIDO
045100             STOP RUN
045200         END-WRITE
045300     END-IF.
045400     PERFORM ROT-GRAVA-ITENS THRU ROT-GRAVA-ITENS-EXIT
045500         VARYING WS-IDX-ITEM FROM 1 BY 1
045600         UNTIL WS-IDX-ITEM > WS-QTDE-ITENS.
045700     DISPLAY MSG-OK.
045800 FIM-PEDIDO.
045900     CLOSE PEDIITEM.
046000     DISPLAY "MAIS UM PEDIDO ? S-SIM" WITH NO ADVANCING.
046100     ACCEPT WS-CONFIRMA.
046200     IF WS-CONFIRMA = "S" OR "s"
046300         OPEN EXTEND PEDIITEM
046400         SET WS-PEDIDO-OK TO TRUE
046500         MOVE ZEROS TO WS-QTDE-ITENS
046600         GO TO INICIO
046700     END-IF.
046800 FIM.
046900     CLOSE CLIEMEST PRODMEST PEDIMEST.
047000     STOP RUN.
047100     END PROGRAM PED100.
047200
