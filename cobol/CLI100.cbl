000100******************************************************************
000200* PROGRAMA:  CLI100
000300* AUTOR:     M.A.SANTANA
000400* INSTALACAO:SETOR DE PROCESSAMENTO DE DADOS - DIVISAO COMERCIAL
000500* DATA ESCRITA: 14/02/1990
000600* SEGURANCA:  USO RESTRITO AO DEPARTAMENTO DE VENDAS
000700* OBJETIVO:  CADASTRO DE CLIENTE NOVO, COM CONFERENCIA DE
000800*            DUPLICIDADE DE E-MAIL E DE CPF NO ARQUIVO MESTRE.
000900******************************************************************
001000* HISTORICO DE ALTERACOES
001100*   14/02/90 MAS CHAMADO 0163 - VERSAO ORIGINAL DO PROGRAMA,
001200*            ADAPTADO DA ROTINA DE MANUTENCAO DE ARQUIVO.
001300*   30/08/90 MAS CHAMADO 0201 - INCLUIDA CONFERENCIA DE E-MAIL
001400*            DUPLICADO ANTES DA GRAVACAO DO CLIENTE.
001500*   12/03/91 JRD CHAMADO 0248 - INCLUIDA CONFERENCIA DE CPF
001600*            DUPLICADO, EXECUTADA SEPARADAMENTE DA DE E-MAIL,
001700*            A PEDIDO DA AUDITORIA.
001800*   05/10/92 VPC CHAMADO 0319 - CONVERTIDO ARQUIVO DE CLIENTE
001900*            DE SEQUENCIAL PARA ACESSO RELATIVO PELA CHAVE.
002000*   21/04/94 MAS CHAMADO 0398 - REMOVIDA CONSULTA A CEP EXTERNO,
002100*            CLIENTE DEVE INFORMAR ENDERECO COMPLETO NA TELA.
002200*   09/11/96 JRD CHAMADO 0489 - INCLUIDA CHAVE UPSI PARA MODO DE
002300*            TESTE (NAO GRAVA ARQUIVO EM HOMOLOGACAO).
002400*   18/09/98 MAS CHAMADO 0588 - VIRADA DO SECULO - REVISADA
002500*            LEITURA DA DATA DO SISTEMA PARA 4 DIGITOS DE ANO.
002600*   14/01/99 MAS CHAMADO 0624 - TESTES DE VIRADA DE ANO 2000
002700*            CONCLUIDOS SEM PENDENCIAS NESTE PROGRAMA.
002800*   08/07/01 VPC CHAMADO 0756 - PADRONIZADO TAMANHO DOS CAMPOS
002900*            DE ENDERECO CONFORME LAYOUT CORRENTE DO MESTRE.
003000*   19/02/03 JRD CHAMADO 0819 - REVISAO GERAL DE COMENTARIOS.
003100*   23/09/03 MAS CHAMADO 0842 - REMOVIDO TOP-OF-FORM DO
003200*            SPECIAL-NAMES (PROGRAMA NAO IMPRIME RELATORIO); A
003300*            CLASSE CLASSE-NUMERICA PASSA A SER USADA DE FATO,
003400*            REJEITANDO O CPF DIGITADO COM CARACTER NAO
003500*            NUMERICO, A PEDIDO DA AUDITORIA (VIDE CHAMADO 0248).
003600******************************************************************
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID. CLI100.
003900 AUTHOR. M.A.SANTANA.
004000 INSTALLATION. SETOR DE PROCESSAMENTO DE DADOS.
004100 DATE-WRITTEN. 14/02/1990.
004200 DATE-COMPILED.
004300 SECURITY. USO RESTRITO AO DEPARTAMENTO DE VENDAS.
004400
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     CLASS CLASSE-NUMERICA IS "0" THRU "9"
004900     UPSI-0 ON STATUS IS SW-MODO-TESTE.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT CLIEMEST ASSIGN TO DISK
005300            ORGANIZATION IS RELATIVE
005400            ACCESS MODE IS DYNAMIC
005500            RELATIVE KEY IS WS-CLI-CHAVE-REL
005600            FILE STATUS IS WS-FS-CLIENTE.
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000 FD  CLIEMEST LABEL RECORD STANDARD
006100     VALUE OF FILE-ID IS "CLIEMEST".
006200 01  REG-CLIENTE.
006300     02 CLI-ID              PIC 9(09)    VALUE ZEROS.
006400     02 CLI-NOME            PIC X(100)   VALUE SPACES.
006500     02 CLI-EMAIL           PIC X(100)   VALUE SPACES.
006600     02 CLI-CPF             PIC X(14)    VALUE SPACES.
006700     02 CLI-CEP             PIC X(09)    VALUE SPACES.
006800     02 CLI-LOGRADOURO      PIC X(100)   VALUE SPACES.
006900     02 CLI-NUMERO          PIC X(10)    VALUE SPACES.
007000     02 CLI-BAIRRO          PIC X(60)    VALUE SPACES.
007100     02 CLI-CIDADE          PIC X(60)    VALUE SPACES.
007200     02 CLI-UF              PIC X(02)    VALUE SPACES.
007300     02 FILLER              PIC X(20)    VALUE SPACES.
007400 01  REG-CLIENTE-DOC-R REDEFINES REG-CLIENTE.
007500     02 FILLER              PIC X(109).
007600     02 EMAIL-PREFIXO       PIC X(30).
007700     02 FILLER              PIC X(345).
007800 01  REG-CLIENTE-UF-R REDEFINES REG-CLIENTE.
007900     02 FILLER              PIC X(462).
008000     02 UF-SIGLA            PIC X(02).
008100     02 FILLER              PIC X(20).
008200 01  REG-CLIENTE-CEP-R REDEFINES REG-CLIENTE.
008300     02 FILLER              PIC X(223).
008400     02 CEP-PREFIXO          PIC X(05).
008500     02 FILLER              PIC X(256).
008600
008700 WORKING-STORAGE SECTION.
008800 77  WS-FS-CLIENTE           PIC X(02)  VALUE SPACES.
008900 77  WS-CLI-CHAVE-REL        PIC 9(09)  COMP VALUE ZEROS.
009000 77  WS-QTDE-CLIENTES        PIC 9(09)  COMP VALUE ZEROS.
009100 77  WS-PROX-CLI-ID          PIC 9(09)  COMP VALUE ZEROS.
009200 77  WS-CLIENTE-REJEITADO    PIC X(01)  VALUE "N".
009300     88 WS-CLIENTE-OK               VALUE "N".
009400     88 WS-CLIENTE-DUPLICADO         VALUE "S".
009500 77  WS-CONFIRMA              PIC X(01) VALUE SPACES.
009600 01  WS-NOVO-CLIENTE.
009700     02 WS-NOME-DIG          PIC X(100) VALUE SPACES.
009800     02 WS-EMAIL-DIG         PIC X(100) VALUE SPACES.
009900     02 WS-CPF-DIG           PIC X(14)  VALUE SPACES.
010000     02 WS-CEP-DIG           PIC X(09)  VALUE SPACES.
010100     02 WS-LOGRADOURO-DIG    PIC X(100) VALUE SPACES.
010200     02 WS-NUMERO-DIG        PIC X(10)  VALUE SPACES.
010300     02 WS-BAIRRO-DIG        PIC X(60)  VALUE SPACES.
010400     02 WS-CIDADE-DIG        PIC X(60)  VALUE SPACES.
010500     02 WS-UF-DIG            PIC X(02)  VALUE SPACES.
010600     02 FILLER               PIC X(10)  VALUE SPACES.
010700 01  WS-DATA-SISTEMA.
010800     02 WS-ANO-SIS           PIC 9(02)  VALUE ZEROS.
010900     02 WS-MES-SIS           PIC 9(02)  VALUE ZEROS.
011000     02 WS-DIA-SIS           PIC 9(02)  VALUE ZEROS.
011100 77  WS-SECULO-SIS           PIC 9(02)  VALUE 19.
011200 01  WS-MENSAGENS.
011300     02 LIMPA-MENSAGEM       PIC X(50) VALUE SPACES.
011400     02 MSG-ERRO-1           PIC X(40) VALUE
011500        "E-MAIL JA CADASTRADO - CLIENTE REJEITADO".
011600     02 MSG-ERRO-2           PIC X(40) VALUE
011700        "CPF JA CADASTRADO - CLIENTE REJEITADO".
011800     02 MSG-OK               PIC X(40) VALUE
011900        "CLIENTE GRAVADO COM SUCESSO".
012000     02 MSG-ERRO-3           PIC X(40) VALUE
012100        "CPF DEVE CONTER SOMENTE DIGITOS".
012200     02 FILLER               PIC X(10) VALUE SPACES.
012300
012400 PROCEDURE DIVISION.
012500 INICIO.
012600     ACCEPT WS-DATA-SISTEMA FROM DATE.
012700     IF WS-ANO-SIS < 50
012800         MOVE 20 TO WS-SECULO-SIS
012900     ELSE
013000         MOVE 19 TO WS-SECULO-SIS
013100     END-IF.
013200     SET WS-CLIENTE-OK TO TRUE.
013300     DISPLAY "NOME DO CLIENTE.............: " WITH NO ADVANCING.
013400     ACCEPT WS-NOME-DIG.
013500     DISPLAY "E-MAIL.......................: " WITH NO ADVANCING.
013600     ACCEPT WS-EMAIL-DIG.
013700     DISPLAY "CPF..........................: " WITH NO ADVANCING.
013800     ACCEPT WS-CPF-DIG.
013900     IF WS-CPF-DIG IS NOT CLASSE-NUMERICA
014000         DISPLAY MSG-ERRO-3
014100         GO TO INICIO
014200     END-IF.
014300     DISPLAY "CEP..........................: " WITH NO ADVANCING.
014400     ACCEPT WS-CEP-DIG.
014500     DISPLAY "LOGRADOURO...................: " WITH NO ADVANCING.
014600     ACCEPT WS-LOGRADOURO-DIG.
014700     DISPLAY "NUMERO.......................: " WITH NO ADVANCING.
014800     ACCEPT WS-NUMERO-DIG.
014900     DISPLAY "BAIRRO.......................: " WITH NO ADVANCING.
015000     ACCEPT WS-BAIRRO-DIG.
015100     DISPLAY "CIDADE.......................: " WITH NO ADVANCING.
015200     ACCEPT WS-CIDADE-DIG.
015300     DISPLAY "UF...........................: " WITH NO ADVANCING.
015400     ACCEPT WS-UF-DIG.
015500 VERIFICA-EMAIL.
015600     MOVE ZEROS TO WS-QTDE-CLIENTES.
015700     OPEN INPUT CLIEMEST.
015800     IF WS-FS-CLIENTE NOT = "00"
015900         DISPLAY "ERRO ABERTURA CLIEMEST " WS-FS-CLIENTE
016000         STOP RUN
016100     END-IF.
016200 VERIFICA-EMAIL-LER.
016300     READ CLIEMEST NEXT RECORD AT END
016400         GO TO VERIFICA-EMAIL-FIM
016500     END-READ.
016600     ADD 1 TO WS-QTDE-CLIENTES.
016700     IF CLI-EMAIL = WS-EMAIL-DIG
016800         DISPLAY MSG-ERRO-1
016900         SET WS-CLIENTE-DUPLICADO TO TRUE
017000         CLOSE CLIEMEST
017100         GO TO FIM-CLIENTE
017200     END-IF.
017300     GO TO VERIFICA-EMAIL-LER.
017400 VERIFICA-EMAIL-FIM.
017500     CLOSE CLIEMEST.
017600 VERIFICA-CPF.
017700     OPEN INPUT CLIEMEST.
017800 VERIFICA-CPF-LER.
017900     READ CLIEMEST NEXT RECORD AT END
018000         GO TO VERIFICA-CPF-FIM
018100     END-READ.
018200     IF CLI-CPF = WS-CPF-DIG
018300         DISPLAY MSG-ERRO-2
018400         SET WS-CLIENTE-DUPLICADO TO TRUE
018500         CLOSE CLIEMEST
018600         GO TO FIM-CLIENTE
018700     END-IF.
018800     GO TO VERIFICA-CPF-LER.
018900 VERIFICA-CPF-FIM.
019000     CLOSE CLIEMEST.
019100 GRAVA-CLIENTE.
019200     COMPUTE WS-PROX-CLI-ID = WS-QTDE-CLIENTES + 1.
019300     MOVE SPACES TO REG-CLIENTE.
019400     MOVE WS-PROX-CLI-ID TO CLI-ID.
019500     MOVE WS-NOME-DIG TO CLI-NOME.
019600     MOVE WS-EMAIL-DIG TO CLI-EMAIL.
019700     MOVE WS-CPF-DIG TO CLI-CPF.
019800     MOVE WS-CEP-DIG TO CLI-CEP.
019900     MOVE WS-LOGRADOURO-DIG TO CLI-LOGRADOURO.
020000     MOVE WS-NUMERO-DIG TO CLI-NUMERO.
020100     MOVE WS-BAIRRO-DIG TO CLI-BAIRRO.
020200     MOVE WS-CIDADE-DIG TO CLI-CIDADE.
020300     MOVE WS-UF-DIG TO CLI-UF.
020400     MOVE WS-PROX-CLI-ID TO WS-CLI-CHAVE-REL.
020500     OPEN I-O CLIEMEST.
020600     IF NOT SW-MODO-TESTE
020700         WRITE REG-CLIENTE INVALID KEY
020800             DISPLAY "ERRO GRAVACAO CLIEMEST " WS-FS-CLIENTE
020900             CLOSE CLIEMEST
021000             STOP RUN
021100         END-WRITE
021200     END-IF.
021300     CLOSE CLIEMEST.
021400     DISPLAY MSG-OK.
021500 FIM-CLIENTE.
021600     DISPLAY "CADASTRAR OUTRO CLIENTE ? S-SIM" WITH NO ADVANCING.
021700     ACCEPT WS-CONFIRMA.
021800     IF WS-CONFIRMA = "S" OR "s"
021900         SET WS-CLIENTE-OK TO TRUE
022000         GO TO INICIO
022100     END-IF.
022200 FIM.
022300     STOP RUN.
022400     END PROGRAM CLI100.
022500
