000100******************************************************************
000200* PROGRAMA:  PRD100
000300* AUTOR:     V.P.COUTINHO
000400* INSTALACAO:SETOR DE PROCESSAMENTO DE DADOS - DIVISAO COMERCIAL
000500* DATA ESCRITA: 03/04/1988
000600* SEGURANCA:  USO RESTRITO AO DEPARTAMENTO DE ESTOQUE
000700* OBJETIVO:  AJUSTE DE ESTOQUE DO PRODUTO (ENTRADA, SAIDA, BAIXA
000800*            POR VENDA OU DEVOLUCAO POR CANCELAMENTO), COM ALERTA
000900*            DE ESTOQUE MINIMO.
001000******************************************************************
001100* HISTORICO DE ALTERACOES
001200*   03/04/88 VPC CHAMADO 0009 - VERSAO ORIGINAL DO PROGRAMA,
001300*            ADAPTADO DA ROTINA DE LEITURA DE ALMOXARIFADO.
001400*   19/09/88 VPC CHAMADO 0017 - INCLUIDA VALIDACAO PARA NAO
001500*            GRAVAR QUANTIDADE NEGATIVA DE ESTOQUE.
001600*   06/02/89 MAS CHAMADO 0038 - INCLUIDO AVISO DE ESTOQUE NO
001700*            LIMITE MINIMO (NAO IMPEDE A GRAVACAO).
001800*   24/07/90 JRD CHAMADO 0189 - CONVERTIDO ARQUIVO DE PRODUTO
001900*            DE SEQUENCIAL PARA ACESSO RELATIVO PELA CHAVE.
002000*   15/01/92 VPC CHAMADO 0296 - PERMITIDA QUANTIDADE POSITIVA NO
002100*            AJUSTE (DEVOLUCAO DE ITEM POR CANCELAMENTO).
002200*   11/06/93 MAS CHAMADO 0352 - AJUSTADA MENSAGEM DE PRODUTO NAO
002300*            CADASTRADO, CONFORME PADRAO DA CASA.
002400*   02/03/95 JRD CHAMADO 0430 - INCLUIDA CHAVE UPSI PARA MODO DE
002500*            TESTE (NAO GRAVA ARQUIVO EM HOMOLOGACAO).
002600*   16/09/98 VPC CHAMADO 0598 - VIRADA DO SECULO - AJUSTADA
002700*            LEITURA DA DATA DO SISTEMA PARA 4 DIGITOS DE ANO.
002800*   21/01/99 VPC CHAMADO 0627 - TESTES DE VIRADA DE ANO 2000
002900*            CONCLUIDOS SEM PENDENCIAS NESTE PROGRAMA.
003000*   05/05/01 MAS CHAMADO 0742 - INCLUIDO REDEFINES DO SKU PARA
003100*            CONFERENCIA DE PREFIXO DE FORNECEDOR, CONFORME
003200*            PED100 E PRD900.
003300*   12/11/02 JRD CHAMADO 0811 - REVISAO GERAL DE COMENTARIOS E
003400*            PADRONIZACAO DOS NOMES DE CAMPO.
003500*   23/09/03 VPC CHAMADO 0748 - INCLUIDO REDEFINES DO PRECO
003600*            BRUTO EM BYTES (REG-PRODUTO-PRECO-R), MESMO LAYOUT
003700*            JA USADO NO PRD900, PARA A AUDITORIA DE PRECO.
003800*   23/09/03 VPC CHAMADO 0845 - REMOVIDOS TOP-OF-FORM E A CLASSE
003900*            CLASSE-NUMERICA DO SPECIAL-NAMES: ESTE PROGRAMA NAO
004000*            IMPRIME RELATORIO E OS CAMPOS DIGITADOS JA SAO PIC 9,
004100*            SEM USO PARA NENHUM DOS DOIS.
004200******************************************************************
004300 IDENTIFICATION DIVISION.
004400 PROGRAM-ID. PRD100.
004500 AUTHOR. V.P.COUTINHO.
004600 INSTALLATION. SETOR DE PROCESSAMENTO DE DADOS.
004700 DATE-WRITTEN. 03/04/1988.
004800 DATE-COMPILED.
004900 SECURITY. USO RESTRITO AO DEPARTAMENTO DE ESTOQUE.
005000
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     UPSI-0 ON STATUS IS SW-MODO-TESTE.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT PRODMEST ASSIGN TO DISK
005800            ORGANIZATION IS RELATIVE
005900            ACCESS MODE IS DYNAMIC
006000            RELATIVE KEY IS WS-PRD-CHAVE-REL
006100            FILE STATUS IS WS-FS-PRODUTO.
006200
006300 DATA DIVISION.
006400 FILE SECTION.
006500 FD  PRODMEST LABEL RECORD STANDARD
006600     VALUE OF FILE-ID IS "PRODMEST".
006700 01  REG-PRODUTO.
006800     02 PROD-ID             PIC 9(09)       VALUE ZEROS.
006900     02 PROD-SKU            PIC X(30)       VALUE SPACES.
007000     02 PROD-NOME           PIC X(100)      VALUE SPACES.
007100     02 PROD-PRECO-BRUTO    PIC S9(08)V99   VALUE ZEROS.
007200     02 PROD-ESTOQUE        PIC S9(09)      VALUE ZEROS.
007300     02 PROD-ESTOQUE-MINIMO PIC 9(09)       VALUE ZEROS.
007400     02 PROD-ATIVO          PIC X(01)       VALUE "Y".
007500        88 PROD-ESTA-ATIVO        VALUE "Y".
007600        88 PROD-ESTA-INATIVO      VALUE "N".
007700     02 FILLER              PIC X(12)       VALUE SPACES.
007800 01  REG-PRODUTO-SKU-R REDEFINES REG-PRODUTO.
007900     02 FILLER              PIC X(09).
008000     02 SKU-PREFIXO-FORNEC  PIC X(10).
008100     02 SKU-SUFIXO-ITEM     PIC X(20).
008200     02 FILLER              PIC X(141).
008300 01  REG-PRODUTO-ESTQ-R REDEFINES REG-PRODUTO.
008400     02 FILLER              PIC X(149).
008500     02 ESTQ-BYTES          PIC S9(09).
008600     02 MINIMO-BYTES        PIC 9(09).
008700     02 FILLER              PIC X(13).
008800*    CHAMADO 0748 - REDEFINES DO PRECO BRUTO EM BYTES, NOS
008900*    MOLDES DO REG-PRODUTO-PRECO-R DO PRD900, PARA A ROTINA DE
009000*    AUDITORIA DE PRECO PODER LER O CAMPO SEM DEPENDER DO PIC
009100*    S9(08)V99.
009200 01  REG-PRODUTO-PRECO-R REDEFINES REG-PRODUTO.
009300     02 FILLER              PIC X(139).
009400     02 PRECO-BYTES         PIC X(10).
009500     02 FILLER              PIC X(31).
009600
009700 WORKING-STORAGE SECTION.
009800 77  WS-FS-PRODUTO           PIC X(02)  VALUE SPACES.
009900 77  WS-PRD-CHAVE-REL        PIC 9(09)  COMP VALUE ZEROS.
010000 77  WS-PRODUTO-ID-DIG       PIC 9(09)  VALUE ZEROS.
010100 77  WS-QUANTIDADE-DIG       PIC S9(05) VALUE ZEROS.
010200 77  WS-NOVO-ESTOQUE         PIC S9(09) COMP VALUE ZEROS.
010300 77  WS-AJUSTE-ABORTADO      PIC X(01)  VALUE "N".
010400     88 WS-AJUSTE-OK                VALUE "N".
010500     88 WS-AJUSTE-REJEITADO          VALUE "S".
010600 77  WS-CONFIRMA             PIC X(01)  VALUE SPACES.
010700 01  WS-DATA-SISTEMA.
010800     02 WS-ANO-SIS           PIC 9(02)  VALUE ZEROS.
010900     02 WS-MES-SIS           PIC 9(02)  VALUE ZEROS.
011000     02 WS-DIA-SIS           PIC 9(02)  VALUE ZEROS.
011100 77  WS-SECULO-SIS           PIC 9(02)  VALUE 19.
011200 01  WS-MENSAGENS.
011300     02 LIMPA-MENSAGEM       PIC X(50) VALUE SPACES.
011400     02 MSG-ERRO-1           PIC X(40) VALUE
011500        "PRODUTO NAO CADASTRADO - AJUSTE ABORTADO".
011600     02 MSG-ERRO-2           PIC X(40) VALUE
011700        "ESTOQUE RESULTANTE NEGATIVO - ABORTADO".
011800     02 MSG-AVISO-1          PIC X(40) VALUE
011900        "AVISO - PRODUTO ATINGIU ESTOQUE MINIMO".
012000     02 MSG-OK               PIC X(40) VALUE
012100        "ESTOQUE DO PRODUTO ATUALIZADO COM SUCESSO".
012200     02 FILLER               PIC X(10) VALUE SPACES.
012300
012400 PROCEDURE DIVISION.
012500 INICIO.
012600     ACCEPT WS-DATA-SISTEMA FROM DATE.
012700     IF WS-ANO-SIS < 50
012800         MOVE 20 TO WS-SECULO-SIS
012900     ELSE
013000         MOVE 19 TO WS-SECULO-SIS
013100     END-IF.
013200     OPEN I-O PRODMEST.
013300     IF WS-FS-PRODUTO NOT = "00"
013400         DISPLAY "ERRO ABERTURA PRODMEST " WS-FS-PRODUTO
013500         STOP RUN
013600     END-IF.
013700     SET WS-AJUSTE-OK TO TRUE.
013800 LER-ENTRADA.
013900     DISPLAY "CODIGO DO PRODUTO (0 TERMINA)........: "
014000         WITH NO ADVANCING.
014100     ACCEPT WS-PRODUTO-ID-DIG.
014200     IF WS-PRODUTO-ID-DIG = ZEROS
014300         GO TO FIM
014400     END-IF.
014500     MOVE WS-PRODUTO-ID-DIG TO WS-PRD-CHAVE-REL.
014600     READ PRODMEST INVALID KEY
014700         DISPLAY MSG-ERRO-1
014800         SET WS-AJUSTE-REJEITADO TO TRUE
014900         GO TO FIM-AJUSTE
015000     END-READ.
015100     DISPLAY "QUANTIDADE DO AJUSTE (NEGATIVA P/ SAIDA): "
015200         WITH NO ADVANCING.
015300     ACCEPT WS-QUANTIDADE-DIG.
015400 AJUSTA-ESTOQUE.
015500     COMPUTE WS-NOVO-ESTOQUE = PROD-ESTOQUE + WS-QUANTIDADE-DIG.
015600     IF WS-NOVO-ESTOQUE < ZEROS
015700         DISPLAY MSG-ERRO-2
015800         SET WS-AJUSTE-REJEITADO TO TRUE
015900         GO TO FIM-AJUSTE
016000     END-IF.
016100     MOVE WS-NOVO-ESTOQUE TO PROD-ESTOQUE.
016200     IF PROD-ESTOQUE <= PROD-ESTOQUE-MINIMO
016300         DISPLAY MSG-AVISO-1
016400         DISPLAY "   PRODUTO..: " PROD-ID " " PROD-NOME
016500         DISPLAY "   ESTOQUE..: " PROD-ESTOQUE
016600         DISPLAY "   MINIMO...: " PROD-ESTOQUE-MINIMO
016700     END-IF.
016800 GRAVA-PRODUTO.
016900     IF NOT SW-MODO-TESTE
017000         REWRITE REG-PRODUTO INVALID KEY
017100             DISPLAY "ERRO REGRAVACAO PRODMEST " WS-FS-PRODUTO
017200             STOP RUN
017300         END-REWRITE
017400     END-IF.
017500     DISPLAY MSG-OK.
017600 FIM-AJUSTE.
017700     DISPLAY "OUTRO AJUSTE ? S-SIM" WITH NO ADVANCING.
017800     ACCEPT WS-CONFIRMA.
017900     IF WS-CONFIRMA = "S" OR "s"
018000         SET WS-AJUSTE-OK TO TRUE
018100         GO TO LER-ENTRADA
018200     END-IF.
018300 FIM.
018400     CLOSE PRODMEST.
018500     STOP RUN.
018600     END PROGRAM PRD100.
018700
