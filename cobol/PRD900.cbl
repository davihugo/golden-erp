000100******************************************************************
000200* PROGRAMA:  PRD900
000300* AUTOR:     V.P.COUTINHO
000400* INSTALACAO:SETOR DE PROCESSAMENTO DE DADOS - DIVISAO COMERCIAL
000500* DATA ESCRITA: 05/12/1989
000600* SEGURANCA:  USO RESTRITO AO DEPARTAMENTO DE SUPRIMENTOS
000700* OBJETIVO:  RELATORIO DIARIO DE PRODUTOS COM ESTOQUE NO MINIMO
000800*            OU ABAIXO DO MINIMO CADASTRADO.
000900******************************************************************
001000* HISTORICO DE ALTERACOES
001100*   05/12/89 VPC CHAMADO 0071 - VERSAO ORIGINAL DO PROGRAMA,
001200*            EXECUCAO DIARIA AS 03:00 VIA JCL DE PRODUCAO.
001300*   18/03/90 VPC CHAMADO 0166 - AJUSTADO CRITERIO DE SELECAO
001400*            PARA ESTOQUE <= ESTOQUE MINIMO (ANTES SO' <).
001500*   09/08/91 MAS CHAMADO 0251 - INCLUIDA LINHA "NENHUM PRODUTO
001600*            COM ESTOQUE BAIXO" QUANDO NAO HA OCORRENCIAS.
001700*   14/02/93 JRD CHAMADO 0352 - CONVERTIDO ARQUIVO MESTRE DE
001800*            PRODUTO PARA ACESSO RELATIVO (DYNAMIC), LEITURA
001900*            SEQUENCIAL PARA FINS DE RELATORIO.
002000*   21/09/95 VPC CHAMADO 0474 - AJUSTADO RODAPE PARA CONTAGEM
002100*            DE PRODUTOS LISTADOS.
002200*   06/11/97 MAS CHAMADO 0581 - INCLUIDA CHAVE UPSI DE MODO DE
002300*            TESTE (SUPRIME GRAVACAO NO RELATORIO DE PRODUCAO).
002400*   15/12/98 JRD CHAMADO 0626 - VIRADA DO SECULO - CABECALHO
002500*            PASSA A EXIBIR O ANO COM 4 DIGITOS.
002600*   11/02/99 JRD CHAMADO 0631 - TESTES DE VIRADA DE ANO 2000
002700*            CONCLUIDOS SEM PENDENCIAS NESTE PROGRAMA.
002800*   30/10/01 VPC CHAMADO 0760 - PEQUENO AJUSTE DE ESPACAMENTO
002900*            NO CABECALHO DO RELATORIO.
003000*   19/05/03 MAS CHAMADO 0831 - REVISAO GERAL DE COMENTARIOS.
003100*   23/09/03 VPC CHAMADO 0840 - REMOVIDA A CHAVE UPSI-0 INCLUIDA
003200*            PELO CHAMADO 0581: O PROGRAMA SO LE O PRODMEST (NAO
003300*            GRAVA NADA), ENTAO O SWITCH DE MODO DE TESTE NUNCA
003400*            ERA CONSULTADO NO CORPO DO PROGRAMA. O CABECALHO
003500*            PASSA A PULAR PARA O TOPO DO FORMULARIO VIA
003600*            TOP-OF-FORM, EM VEZ DE CONTAR 3 LINHAS EM BRANCO.
003700******************************************************************
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID. PRD900.
004000 AUTHOR. V.P.COUTINHO.
004100 INSTALLATION. SETOR DE PROCESSAMENTO DE DADOS.
004200 DATE-WRITTEN. 05/12/1989.
004300 DATE-COMPILED.
004400 SECURITY. USO RESTRITO AO DEPARTAMENTO DE SUPRIMENTOS.
004500
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT PRODMEST ASSIGN TO DISK
005300            ORGANIZATION IS RELATIVE
005400            ACCESS MODE IS SEQUENTIAL
005500            RELATIVE KEY IS WS-PRD-CHAVE-REL
005600            FILE STATUS IS WS-FS-PRODUTO.
005700     SELECT RELATO ASSIGN TO PRINTER.
005800
005900 DATA DIVISION.
006000 FILE SECTION.
006100 FD  PRODMEST LABEL RECORD STANDARD
006200     VALUE OF FILE-ID IS "PRODMEST".
006300 01  REG-PRODUTO.
006400     02 PROD-ID             PIC 9(09)       VALUE ZEROS.
006500     02 PROD-SKU            PIC X(30)       VALUE SPACES.
006600     02 PROD-NOME           PIC X(100)      VALUE SPACES.
006700     02 PROD-PRECO-BRUTO    PIC S9(08)V99   VALUE ZEROS.
006800     02 PROD-ESTOQUE        PIC S9(09)      VALUE ZEROS.
006900     02 PROD-ESTOQUE-MINIMO PIC 9(09)       VALUE ZEROS.
007000     02 PROD-ATIVO          PIC X(01)       VALUE "Y".
007100        88 PROD-ESTA-ATIVO        VALUE "Y".
007200        88 PROD-ESTA-INATIVO      VALUE "N".
007300     02 FILLER              PIC X(12)       VALUE SPACES.
007400 01  REG-PRODUTO-SKU-R REDEFINES REG-PRODUTO.
007500     02 FILLER              PIC X(09).
007600     02 SKU-PREFIXO-FORNEC  PIC X(10).
007700     02 SKU-SUFIXO-ITEM     PIC X(20).
007800     02 FILLER              PIC X(141).
007900 01  REG-PRODUTO-ESTQ-R REDEFINES REG-PRODUTO.
008000     02 FILLER              PIC X(149).
008100     02 ESTQ-BYTES          PIC X(09).
008200     02 MINIMO-BYTES        PIC X(09).
008300     02 FILLER              PIC X(13).
008400 01  REG-PRODUTO-PRECO-R REDEFINES REG-PRODUTO.
008500     02 FILLER              PIC X(139).
008600     02 PRECO-BYTES          PIC X(10).
008700     02 FILLER              PIC X(31).
008800
008900 FD  RELATO LABEL RECORD OMITTED LINAGE 58 TOP 2 BOTTOM 6.
009000 01  REG-RELATO                  PIC X(132)     VALUE SPACES.
009100
009200 WORKING-STORAGE SECTION.
009300 77  WS-FS-PRODUTO           PIC X(02)  VALUE SPACES.
009400 77  WS-PRD-CHAVE-REL        PIC 9(09)  COMP VALUE ZEROS.
009500 77  WS-QTDE-LISTADOS        PIC 9(05)  COMP VALUE ZEROS.
009600 77  WS-CONTADOR-PAGINA      PIC 9(03)  COMP VALUE ZEROS.
009700 77  WS-CONFIRMA             PIC X(01)  VALUE SPACES.
009800 01  WS-DATA-SISTEMA.
009900     02 WS-ANO-SIS           PIC 9(02)  VALUE ZEROS.
010000     02 WS-MES-SIS           PIC 9(02)  VALUE ZEROS.
010100     02 WS-DIA-SIS           PIC 9(02)  VALUE ZEROS.
010200 77  WS-SECULO-SIS           PIC 9(02)  VALUE 19.
010300 01  CAB01.
010400     02 FILLER           PIC X(02)    VALUE SPACES.
010500     02 FILLER           PIC X(06)    VALUE "DATA: ".
010600     02 SECULO-CAB01     PIC 99       VALUE ZEROS.
010700     02 ANO-CAB01        PIC 99/      VALUE ZEROS.
010800     02 MES-CAB01        PIC 99/      VALUE ZEROS.
010900     02 DIA-CAB01        PIC 99       VALUE ZEROS.
011000     02 FILLER           PIC X(04)    VALUE SPACES.
011100     02 FILLER           PIC X(37)
011200        VALUE "RELATORIO DE PRODUTOS ESTOQUE BAIXO".
011300     02 FILLER           PIC X(04)    VALUE SPACES.
011400     02 FILLER           PIC X(04)    VALUE "PAG.".
011500     02 PAG-CAB01        PIC ZZ9      VALUE ZEROS.
011600     02 FILLER           PIC X(62)    VALUE SPACES.
011700 01  CAB02.
011800     02 FILLER           PIC X(02)    VALUE SPACES.
011900     02 FILLER           PIC X(09)    VALUE "CODIGO".
012000     02 FILLER           PIC X(30)    VALUE "SKU".
012100     02 FILLER           PIC X(30)    VALUE "NOME DO PRODUTO".
012200     02 FILLER           PIC X(11)    VALUE "ESTOQUE".
012300     02 FILLER           PIC X(11)    VALUE "MINIMO".
012400     02 FILLER           PIC X(39)    VALUE SPACES.
012500 01  DETALHE.
012600     02 FILLER           PIC X(02)    VALUE SPACES.
012700     02 CODIGO-DET       PIC 9(09)    VALUE ZEROS.
012800     02 SKU-DET          PIC X(30)    VALUE SPACES.
012900     02 NOME-DET         PIC X(30)    VALUE SPACES.
013000     02 ESTOQUE-DET      PIC -(8)9    VALUE ZEROS.
013100     02 MINIMO-DET       PIC Z(8)9    VALUE ZEROS.
013200     02 FILLER           PIC X(43)    VALUE SPACES.
013300 01  NENHUM-ACHADO.
013400     02 FILLER           PIC X(08)    VALUE SPACES.
013500     02 FILLER           PIC X(48)
013600        VALUE "NENHUM PRODUTO COM ESTOQUE BAIXO FOI ENCONTRADO".
013700     02 FILLER           PIC X(76)    VALUE SPACES.
013800 01  TOTAL-LINHA.
013900     02 FILLER           PIC X(06)    VALUE SPACES.
014000     02 FILLER           PIC X(30)
014100        VALUE "TOTAL DE PRODUTOS LISTADOS:  ".
014200     02 TOTAL-DET         PIC ZZZZ9    VALUE ZEROS.
014300     02 FILLER            PIC X(91)    VALUE SPACES.
014400 PROCEDURE DIVISION.
014500 INICIO.
014600     ACCEPT WS-DATA-SISTEMA FROM DATE.
014700     IF WS-ANO-SIS < 50
014800         MOVE 20 TO WS-SECULO-SIS
014900     ELSE
015000         MOVE 19 TO WS-SECULO-SIS
015100     END-IF.
015200     MOVE WS-SECULO-SIS TO SECULO-CAB01.
015300     MOVE WS-ANO-SIS    TO ANO-CAB01.
015400     MOVE WS-MES-SIS    TO MES-CAB01.
015500     MOVE WS-DIA-SIS    TO DIA-CAB01.
015600     OPEN INPUT PRODMEST.
015700     IF WS-FS-PRODUTO NOT = "00"
015800         DISPLAY "ERRO ABERTURA PRODMEST " WS-FS-PRODUTO
015900         STOP RUN
016000     END-IF.
016100     OPEN OUTPUT RELATO.
016200     PERFORM CABECALHO.
016300 LER.
016400     READ PRODMEST AT END GO TO FIM-RELATO.
016500     IF PROD-ESTOQUE > PROD-ESTOQUE-MINIMO
016600         GO TO LER
016700     END-IF.
016800     PERFORM IMPRIME-DETALHE.
016900     GO TO LER.
017000 CABECALHO.
017100     MOVE SPACES TO REG-RELATO.
017200     ADD 1 TO WS-CONTADOR-PAGINA.
017300     MOVE WS-CONTADOR-PAGINA TO PAG-CAB01.
017400*    CHAMADO 0840 - SALTO DE FORMULARIO PELO CANAL C01, EM VEZ
017500*    DE CONTAGEM DE LINHAS EM BRANCO.
017600     WRITE REG-RELATO FROM CAB01 BEFORE ADVANCING TOP-OF-FORM.
017700     WRITE REG-RELATO FROM CAB02 BEFORE ADVANCING 2 LINES.
017800 IMPRIME-DETALHE.
017900     ADD 1 TO WS-QTDE-LISTADOS.
018000     MOVE PROD-ID             TO CODIGO-DET.
018100     MOVE PROD-SKU            TO SKU-DET.
018200     MOVE PROD-NOME(1:30)     TO NOME-DET.
018300     MOVE PROD-ESTOQUE        TO ESTOQUE-DET.
018400     MOVE PROD-ESTOQUE-MINIMO TO MINIMO-DET.
018500     WRITE REG-RELATO FROM DETALHE BEFORE ADVANCING 1 LINE
018600         AT EOP PERFORM CABECALHO.
018700 FIM-RELATO.
018800     MOVE SPACES TO REG-RELATO.
018900     WRITE REG-RELATO BEFORE ADVANCING 1 LINE.
019000     IF WS-QTDE-LISTADOS = ZEROS
019100         WRITE REG-RELATO FROM NENHUM-ACHADO
019200             BEFORE ADVANCING 1 LINE
019300     END-IF.
019400     MOVE WS-QTDE-LISTADOS TO TOTAL-DET.
019500     WRITE REG-RELATO FROM TOTAL-LINHA BEFORE ADVANCING 1 LINE.
019600     CLOSE PRODMEST RELATO.
019700     DISPLAY "RELATORIO GERADO - PRODUTOS LISTADOS: "
019800         WS-QTDE-LISTADOS.
019900     STOP RUN.
020000     END PROGRAM PRD900.
020100
