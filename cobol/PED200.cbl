000100******************************************************************
000200* PROGRAMA:  PED200
000300* AUTOR:     J.R.DANTAS
000400* INSTALACAO:SETOR DE PROCESSAMENTO DE DADOS - DIVISAO COMERCIAL
000500* DATA ESCRITA: 02/09/1989
000600* SEGURANCA:  USO RESTRITO AO DEPARTAMENTO DE VENDAS
000700* OBJETIVO:  BAIXA DE PAGAMENTO E CANCELAMENTO DE PEDIDO DE
000800*            VENDA, COM RESTAURACAO DE ESTOQUE NO CANCELAMENTO.
000900******************************************************************
001000* HISTORICO DE ALTERACOES
001100*   02/09/89 JRD CHAMADO 0063 - VERSAO ORIGINAL, APENAS FUNCAO
001200*            DE PAGAMENTO (PG).
001300*   21/01/90 JRD CHAMADO 0159 - INCLUIDA FUNCAO DE CANCELAMENTO
001400*            (CN) COM RESTAURACAO DO ESTOQUE DOS ITENS.
001500*   15/06/90 MAS CHAMADO 0178 - BLOQUEADO PAGAMENTO DE PEDIDO
001600*            QUE NAO ESTEJA NA SITUACAO CREATED.
001700*   03/10/91 VPC CHAMADO 0247 - CANCELAMENTO PASSA A ACEITAR
001800*            TAMBEM PEDIDO NA SITUACAO LATE, CONFORME NORMA
001900*            COMERCIAL 91/07.
002000*   12/04/93 JRD CHAMADO 0366 - CORRIGIDA LEITURA DOS ITENS DO
002100*            PEDIDO NO CANCELAMENTO, QUE PARAVA NO PRIMEIRO
002200*            ITEM DE OUTRO PEDIDO COM MESMO PRODUTO.
002300*   27/07/94 MAS CHAMADO 0429 - CONVERTIDO ARQUIVO MESTRE DE
002400*            PEDIDO E PRODUTO PARA ACESSO RELATIVO.
002500*   19/02/96 VPC CHAMADO 0511 - AJUSTADA DATA/HORA DE ATUALIZACAO
002600*            DO PEDIDO (PED-UPDATED-AT) A CADA TRANSICAO.
002700*   02/09/97 MAS CHAMADO 0571 - INCLUIDA CHAVE UPSI DE MODO DE
002800*            TESTE, IGUAL AO PED100.
002900*   10/12/98 JRD CHAMADO 0624 - VIRADA DO SECULO - CAMPOS DE
003000*            DATA DO CABECALHO PASSAM A TRAFEGAR COM ANO DE
003100*            4 DIGITOS INTERNAMENTE (CRIADO-ANO/ATUAL-ANO).
003200*   05/02/99 JRD CHAMADO 0630 - TESTES DE VIRADA DE ANO 2000
003300*            CONCLUIDOS SEM PENDENCIAS NESTE PROGRAMA.
003400*   22/09/00 VPC CHAMADO 0715 - PEQUENA REVISAO DE MENSAGENS.
003500*   11/03/03 MAS CHAMADO 0826 - REVISAO GERAL DE COMENTARIOS.
003600*   02/09/03 MAS CHAMADO 0831 - CORRIGIDA CONDICAO DO CANCELAMENTO
003700*            QUE PERMITIA TRANSITAR PEDIDO EM SITUACAO LATE PARA
003800*            CANCELLED; CANCELAMENTO PASSA A EXIGIR CREATED, E A
003900*            RESTAURACAO DE ESTOQUE FICA ISOLADA EM TESTE PROPRIO.
004000*   23/09/03 VPC CHAMADO 0844 - REMOVIDOS TOP-OF-FORM E A CLASSE
004100*            CLASSE-NUMERICA DO SPECIAL-NAMES: PROGRAMA NAO
004200*            IMPRIME RELATORIO, E WS-FUNCAO/WS-PEDIDO-DIG JA SAO
004300*            VALIDADOS POR OUTRA VIA, SEM USO PARA OS DOIS.
004400******************************************************************
004500 IDENTIFICATION DIVISION.
004600 PROGRAM-ID. PED200.
004700 AUTHOR. J.R.DANTAS.
004800 INSTALLATION. SETOR DE PROCESSAMENTO DE DADOS.
004900 DATE-WRITTEN. 02/09/1989.
005000 DATE-COMPILED.
005100 SECURITY. USO RESTRITO AO DEPARTAMENTO DE VENDAS.
005200
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     UPSI-0 ON STATUS IS SW-MODO-TESTE.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT PEDIMEST ASSIGN TO DISK
006000            ORGANIZATION IS RELATIVE
006100            ACCESS MODE IS DYNAMIC
006200            RELATIVE KEY IS WS-PED-CHAVE-REL
006300            FILE STATUS IS WS-FS-PEDIDO.
006400     SELECT PRODMEST ASSIGN TO DISK
006500            ORGANIZATION IS RELATIVE
006600            ACCESS MODE IS DYNAMIC
006700            RELATIVE KEY IS WS-PRD-CHAVE-REL
006800            FILE STATUS IS WS-FS-PRODUTO.
006900     SELECT PEDIITEM ASSIGN TO DISK
007000            ORGANIZATION IS SEQUENTIAL
007100            ACCESS MODE IS SEQUENTIAL
007200            FILE STATUS IS WS-FS-ITEM.
007300
007400 DATA DIVISION.
007500 FILE SECTION.
007600 FD  PEDIMEST LABEL RECORD STANDARD
007700     VALUE OF FILE-ID IS "PEDIMEST".
007800 01  REG-PEDIDO.
007900     02 PED-ID              PIC 9(09)       VALUE ZEROS.
008000     02 PED-CLIENTE-ID      PIC 9(09)       VALUE ZEROS.
008100     02 PED-SUBTOTAL        PIC S9(08)V99   VALUE ZEROS.
008200     02 PED-DESCONTO-TOTAL  PIC S9(08)V99   VALUE ZEROS.
008300     02 PED-TOTAL           PIC S9(08)V99   VALUE ZEROS.
008400     02 PED-STATUS          PIC X(09)       VALUE SPACES.
008500        88 PED-E-CREATED          VALUE "CREATED".
008600        88 PED-E-PAID             VALUE "PAID".
008700        88 PED-E-CANCELLED        VALUE "CANCELLED".
008800        88 PED-E-LATE             VALUE "LATE".
008900     02 PED-CREATED-AT.
009000        03 PED-CREATED-DATA PIC 9(08)       VALUE ZEROS.
009100        03 PED-CREATED-HORA PIC 9(06)       VALUE ZEROS.
009200     02 PED-UPDATED-AT.
009300        03 PED-UPDATED-DATA PIC 9(08)       VALUE ZEROS.
009400        03 PED-UPDATED-HORA PIC 9(06)       VALUE ZEROS.
009500     02 FILLER              PIC X(14)       VALUE SPACES.
009600 01  REG-PEDIDO-VALOR-R REDEFINES REG-PEDIDO.
009700     02 FILLER              PIC X(18).
009800     02 VALORES-BYTES       PIC X(30).
009900     02 FILLER              PIC X(51).
010000 01  REG-PEDIDO-CRIADO-R REDEFINES REG-PEDIDO.
010100     02 FILLER              PIC X(57).
010200     02 CRIADO-ANO          PIC 9(04).
010300     02 CRIADO-MES          PIC 9(02).
010400     02 CRIADO-DIA          PIC 9(02).
010500     02 CRIADO-HOR          PIC 9(02).
010600     02 CRIADO-MIN          PIC 9(02).
010700     02 CRIADO-SEG          PIC 9(02).
010800     02 FILLER              PIC X(28).
010900 01  REG-PEDIDO-DATA-R REDEFINES REG-PEDIDO.
011000     02 FILLER              PIC X(71).
011100     02 ATUAL-ANO           PIC 9(04).
011200     02 ATUAL-MES           PIC 9(02).
011300     02 ATUAL-DIA           PIC 9(02).
011400     02 ATUAL-HOR           PIC 9(02).
011500     02 ATUAL-MIN           PIC 9(02).
011600     02 ATUAL-SEG           PIC 9(02).
011700     02 FILLER              PIC X(14).
011800
011900 FD  PRODMEST LABEL RECORD STANDARD
012000     VALUE OF FILE-ID IS "PRODMEST".
012100 01  REG-PRODUTO.
012200     02 PROD-ID             PIC 9(09)       VALUE ZEROS.
012300     02 PROD-SKU            PIC X(30)       VALUE SPACES.
012400     02 PROD-NOME           PIC X(100)      VALUE SPACES.
012500     02 PROD-PRECO-BRUTO    PIC S9(08)V99   VALUE ZEROS.
012600     02 PROD-ESTOQUE        PIC S9(09)      VALUE ZEROS.
012700     02 PROD-ESTOQUE-MINIMO PIC 9(09)       VALUE ZEROS.
012800     02 PROD-ATIVO          PIC X(01)       VALUE "Y".
012900        88 PROD-ESTA-ATIVO        VALUE "Y".
013000        88 PROD-ESTA-INATIVO      VALUE "N".
013100     02 FILLER              PIC X(12)       VALUE SPACES.
013200
013300 FD  PEDIITEM LABEL RECORD STANDARD
013400     VALUE OF FILE-ID IS "PEDIITEM".
013500 01  REG-PEDIDO-ITEM.
013600     02 ITEM-ID             PIC 9(09)       VALUE ZEROS.
013700     02 ITEM-PEDIDO-ID      PIC 9(09)       VALUE ZEROS.
013800     02 ITEM-PRODUTO-ID     PIC 9(09)       VALUE ZEROS.
013900     02 ITEM-QUANTIDADE     PIC 9(05)       VALUE ZEROS.
014000     02 ITEM-PRECO-UNITARIO PIC S9(08)V99   VALUE ZEROS.
014100     02 ITEM-DESCONTO       PIC S9(08)V99   VALUE ZEROS.
014200     02 ITEM-SUBTOTAL       PIC S9(08)V99   VALUE ZEROS.
014300     02 FILLER              PIC X(10)       VALUE SPACES.
014400
014500 WORKING-STORAGE SECTION.
014600 77  WS-FS-PEDIDO            PIC X(02)  VALUE SPACES.
014700 77  WS-FS-PRODUTO           PIC X(02)  VALUE SPACES.
014800 77  WS-FS-ITEM              PIC X(02)  VALUE SPACES.
014900 77  WS-PED-CHAVE-REL        PIC 9(09)  COMP VALUE ZEROS.
015000 77  WS-PRD-CHAVE-REL        PIC 9(09)  COMP VALUE ZEROS.
015100 77  WS-PEDIDO-DIG           PIC 9(09)  VALUE ZEROS.
015200 77  WS-FUNCAO               PIC X(02)  VALUE SPACES.
015300 77  WS-CONFIRMA             PIC X(01)  VALUE SPACES.
015400 01  WS-DATA-SISTEMA.
015500     02 WS-ANO-SIS           PIC 9(02)  VALUE ZEROS.
015600     02 WS-MES-SIS           PIC 9(02)  VALUE ZEROS.
015700     02 WS-DIA-SIS           PIC 9(02)  VALUE ZEROS.
015800 77  WS-SECULO-SIS           PIC 9(02)  VALUE 19.
015900 01  WS-HORA-SISTEMA.
016000     02 WS-HOR-SIS           PIC 9(02)  VALUE ZEROS.
016100     02 WS-MIN-SIS           PIC 9(02)  VALUE ZEROS.
016200     02 WS-SEG-SIS           PIC 9(02)  VALUE ZEROS.
016300     02 WS-CEN-SIS           PIC 9(02)  VALUE ZEROS.
016400 01  WS-MENSAGENS.
016500     02 LIMPA-MENSAGEM       PIC X(50) VALUE SPACES.
016600     02 MSG-ERRO-1           PIC X(40) VALUE
016700        "PEDIDO NAO ENCONTRADO".
016800     02 MSG-ERRO-2           PIC X(40) VALUE
016900        "PEDIDO NAO ESTA EM SITUACAO CREATED".
017000     02 MSG-ERRO-3           PIC X(40) VALUE
017100        "PEDIDO NAO PODE SER CANCELADO NA SITUACAO ATUAL".
017200     02 MSG-OK-PG            PIC X(40) VALUE
017300        "PEDIDO PAGO COM SUCESSO".
017400     02 MSG-OK-CN            PIC X(40) VALUE
017500        "PEDIDO CANCELADO - ESTOQUE RESTAURADO".
017600     02 FILLER               PIC X(10) VALUE SPACES.
017700 PROCEDURE DIVISION.
017800 INICIO.
017900     OPEN I-O PEDIMEST.
018000     IF WS-FS-PEDIDO NOT = "00"
018100         DISPLAY "ERRO ABERTURA PEDIMEST " WS-FS-PEDIDO
018200         STOP RUN
018300     END-IF.
018400     OPEN I-O PRODMEST.
018500     IF WS-FS-PRODUTO NOT = "00"
018600         DISPLAY "ERRO ABERTURA PRODMEST " WS-FS-PRODUTO
018700         STOP RUN
018800     END-IF.
018900 TELA-1.
019000     ACCEPT WS-DATA-SISTEMA FROM DATE.
019100     ACCEPT WS-HORA-SISTEMA FROM TIME.
019200     IF WS-ANO-SIS < 50
019300         MOVE 20 TO WS-SECULO-SIS
019400     ELSE
019500         MOVE 19 TO WS-SECULO-SIS
019600     END-IF.
019700     DISPLAY "FUNCAO (PG-PAGAR  CN-CANCELAR  FF-FIM): "
019800         WITH NO ADVANCING.
019900     ACCEPT WS-FUNCAO.
020000     EVALUATE WS-FUNCAO
020100         WHEN "PG" GO TO PAGAR
020200         WHEN "CN" GO TO CANCELAR
020300         WHEN "FF" GO TO FIM
020400         WHEN OTHER
020500             DISPLAY "OPCAO INVALIDA"
020600             GO TO TELA-1
020700     END-EVALUATE.
020800 PAGAR.
020900     DISPLAY "NUMERO DO PEDIDO...........: " WITH NO ADVANCING.
021000     ACCEPT WS-PEDIDO-DIG.
021100     MOVE WS-PEDIDO-DIG TO WS-PED-CHAVE-REL.
021200     READ PEDIMEST INVALID KEY
021300         DISPLAY MSG-ERRO-1
021400         GO TO TELA-1
021500     END-READ.
021600     IF NOT PED-E-CREATED
021700         DISPLAY MSG-ERRO-2
021800         GO TO TELA-1
021900     END-IF.
022000     SET PED-E-PAID TO TRUE.
022100     PERFORM ROT-MARCA-ATUALIZACAO.
022200     IF NOT SW-MODO-TESTE
022300         REWRITE REG-PEDIDO INVALID KEY
022400             DISPLAY "ERRO REGRAVACAO PEDIMEST " WS-FS-PEDIDO
022500             STOP RUN
022600         END-REWRITE
022700     END-IF.
022800     DISPLAY MSG-OK-PG.
022900     GO TO TELA-1.
023000 CANCELAR.
023100     DISPLAY "NUMERO DO PEDIDO...........: " WITH NO ADVANCING.
023200     ACCEPT WS-PEDIDO-DIG.
023300     MOVE WS-PEDIDO-DIG TO WS-PED-CHAVE-REL.
023400     READ PEDIMEST INVALID KEY
023500         DISPLAY MSG-ERRO-1
023600         GO TO TELA-1
023700     END-READ.
023800*    CHAMADO 0831 - CANCELAMENTO SO TRANSITA A PARTIR DE CREATED,
023900*    IGUAL AO PAGAMENTO; A FAIXA CREATED-OU-LATE ABAIXO SO VALE
024000*    PARA A ROTINA DE RESTAURACAO DE ESTOQUE, CONFORME NORMA
024100*    COMERCIAL 91/07 (CHAMADO 0247).
024200     IF NOT PED-E-CREATED
024300         DISPLAY MSG-ERRO-3
024400         GO TO TELA-1
024500     END-IF.
024600     IF PED-E-CREATED OR PED-E-LATE
024700         PERFORM ROT-RESTAURA-ESTOQUE THRU ROT-RESTAURA-FIM
024800     END-IF.
024900     SET PED-E-CANCELLED TO TRUE.
025000     PERFORM ROT-MARCA-ATUALIZACAO.
025100     IF NOT SW-MODO-TESTE
025200         REWRITE REG-PEDIDO INVALID KEY
025300             DISPLAY "ERRO REGRAVACAO PEDIMEST " WS-FS-PEDIDO
025400             STOP RUN
025500         END-REWRITE
025600     END-IF.
025700     DISPLAY MSG-OK-CN.
025800     GO TO TELA-1.
025900 ROT-RESTAURA-ESTOQUE.
026000     OPEN INPUT PEDIITEM.
026100 ROT-LER-ITEM.
026200     READ PEDIITEM AT END
026300         CLOSE PEDIITEM
026400         GO TO ROT-RESTAURA-FIM
026500     END-READ.
026600     IF ITEM-PEDIDO-ID NOT = WS-PEDIDO-DIG
026700         GO TO ROT-LER-ITEM
026800     END-IF.
026900     MOVE ITEM-PRODUTO-ID TO WS-PRD-CHAVE-REL.
027000     READ PRODMEST INVALID KEY
027100         DISPLAY "PRODUTO DO ITEM NAO ENCONTRADO - IGNORADO"
027200         GO TO ROT-LER-ITEM
027300     END-READ.
027400     COMPUTE PROD-ESTOQUE = PROD-ESTOQUE + ITEM-QUANTIDADE.
027500     IF NOT SW-MODO-TESTE
027600         REWRITE REG-PRODUTO INVALID KEY
027700             DISPLAY "ERRO REGRAVACAO PRODMEST " WS-FS-PRODUTO
027800             STOP RUN
027900         END-REWRITE
028000     END-IF.
028100     GO TO ROT-LER-ITEM.
028200 ROT-RESTAURA-FIM.
028300     EXIT.
028400 ROT-MARCA-ATUALIZACAO.
028500     MOVE WS-SECULO-SIS TO PED-UPDATED-DATA(1:2).
028600     MOVE WS-ANO-SIS TO PED-UPDATED-DATA(3:2).
028700     MOVE WS-MES-SIS TO PED-UPDATED-DATA(5:2).
028800     MOVE WS-DIA-SIS TO PED-UPDATED-DATA(7:2).
028900     MOVE WS-HOR-SIS TO PED-UPDATED-HORA(1:2).
029000     MOVE WS-MIN-SIS TO PED-UPDATED-HORA(3:2).
029100     MOVE WS-SEG-SIS TO PED-UPDATED-HORA(5:2).
029200 FIM.
029300     CLOSE PEDIMEST PRODMEST.
029400     STOP RUN.
029500     END PROGRAM PED200.
029600
029700
