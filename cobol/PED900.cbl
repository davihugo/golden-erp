000100******************************************************************
000200* PROGRAMA:  PED900
000300* AUTOR:     J.R.DANTAS
000400* INSTALACAO:SETOR DE PROCESSAMENTO DE DADOS - DIVISAO COMERCIAL
000500* DATA ESCRITA: 11/10/1989
000600* SEGURANCA:  USO RESTRITO AO DEPARTAMENTO DE VENDAS
000700* OBJETIVO:  VARREDURA HORARIA DOS PEDIDOS EM ABERTO HA MAIS
000800*            DE 48 HORAS, MARCANDO-OS COMO ATRASADOS (LATE).
000900******************************************************************
001000* HISTORICO DE ALTERACOES
001100*   11/10/89 JRD CHAMADO 0081 - VERSAO ORIGINAL DO PROGRAMA,
001200*            EXECUCAO DE HORA EM HORA VIA JCL DE PRODUCAO.
001300*   26/02/90 JRD CHAMADO 0161 - CRITERIO DE ATRASO PASSA A SER
001400*            48 HORAS CORRIDAS (ANTES ERA 24 HORAS).
001500*   17/07/91 VPC CHAMADO 0238 - SOMENTE PEDIDOS NA SITUACAO
001600*            CREATED SAO ELEGIVEIS; SITUACAO DIFERENTE E' NOOP.
001700*   05/01/93 MAS CHAMADO 0331 - CONVERTIDO ARQUIVO MESTRE DE
001800*            PEDIDO PARA ACESSO RELATIVO, LEITURA SEQUENCIAL.
001900*   30/06/95 VPC CHAMADO 0461 - INCLUIDO CONTADOR "DIAS CORRIDOS"
002000*            NO ESQUEMA 30/360 PARA EVITAR ROTINA DE CALENDARIO
002100*            COMPLETA; ACEITO PELA AREA COMO SUFICIENTE PARA
002200*            ESTE CONTROLE.
002300*   11/11/97 MAS CHAMADO 0593 - INCLUIDA CHAVE UPSI DE MODO DE
002400*            TESTE, IGUAL AOS DEMAIS PROGRAMAS DE PEDIDO.
002500*   09/12/98 JRD CHAMADO 0625 - VIRADA DO SECULO - JANELA DE
002600*            SECULO (50) APLICADA NA MONTAGEM DO LIMITE DE
002700*            ATRASO E NA LEITURA DA DATA DE CRIACAO DO PEDIDO.
002800*   04/02/99 JRD CHAMADO 0632 - TESTES DE VIRADA DE ANO 2000
002900*            CONCLUIDOS SEM PENDENCIAS NESTE PROGRAMA.
003000*   14/07/01 VPC CHAMADO 0765 - AJUSTADO RODAPE DO LOG PARA
003100*            CONTAGEM DE PEDIDOS TRANSICIONADOS.
003200*   02/04/03 MAS CHAMADO 0828 - REVISAO GERAL DE COMENTARIOS.
003300*   16/09/03 VPC CHAMADO 0837 - O ESQUEMA 30/360 DO CHAMADO 0461
003400*            CONTAVA SO DIAS CORRIDOS E PODIA MARCAR LATE UM
003500*            PEDIDO COM MENOS DE 48 HORAS REAIS (OU DEIXAR DE
003600*            MARCAR UM COM MAIS), PERTO DA VIRADA DO DIA; O
003700*            ORDINAL 30/360 PASSA A SER CONVERTIDO PARA MINUTOS E
003800*            SOMADO A HORA/MINUTO DE CRIACAO E DE VARREDURA, PARA
003900*            COMPARAR OS 48 HORAS COM PRECISAO DE MINUTO.
004000*   23/09/03 VPC CHAMADO 0841 - REMOVIDA A CLASSE CLASSE-NUMERICA
004100*            DO SPECIAL-NAMES (NUNCA TESTADA NESTE PROGRAMA, QUE
004200*            NAO DIGITA CAMPO ALGUM); O CABECALHO DO LOG PASSA A
004300*            SALTAR PARA O TOPO DO FORMULARIO PELO CANAL C01.
004400*   25/09/03 VPC CHAMADO 0847 - O ORDINAL 30/360 DO CHAMADO 0461
004500*            NAO E EXATO NA VIRADA DE MES/ANO: MES DE 31 DIAS
004600*            CONTAVA DIAS DE MENOS E FEVEREIRO CONTAVA DIAS DE
004700*            MAIS, O QUE PODIA ADIANTAR OU ATRASAR A MARCACAO DE
004800*            LATE EM RELACAO AS 48 HORAS EXATAS DA NORMA COMERCIAL
004900*            (MESMO JA COM A PRECISAO DE MINUTO DO CHAMADO 0837).
005000*            O ORDINAL PASSA A SER UM NUMERO DE ORDEM DE DIA
005100*            CALENDARIO-EXATO, VIA TABELA DE DIAS ACUMULADOS POR
005200*            MES E REGRA DE ANO BISSEXTO (ROT-CALCULA-ORDINAL).
005300******************************************************************
005400 IDENTIFICATION DIVISION.
005500 PROGRAM-ID. PED900.
005600 AUTHOR. J.R.DANTAS.
005700 INSTALLATION. SETOR DE PROCESSAMENTO DE DADOS.
005800 DATE-WRITTEN. 11/10/1989.
005900 DATE-COMPILED.
006000 SECURITY. USO RESTRITO AO DEPARTAMENTO DE VENDAS.
006100
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM
006600     UPSI-0 ON STATUS IS SW-MODO-TESTE.
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT PEDIMEST ASSIGN TO DISK
007000            ORGANIZATION IS RELATIVE
007100            ACCESS MODE IS DYNAMIC
007200            RELATIVE KEY IS WS-PED-CHAVE-REL
007300            FILE STATUS IS WS-FS-PEDIDO.
007400     SELECT RELATO ASSIGN TO PRINTER.
007500
007600 DATA DIVISION.
007700 FILE SECTION.
007800 FD  PEDIMEST LABEL RECORD STANDARD
007900     VALUE OF FILE-ID IS "PEDIMEST".
008000 01  REG-PEDIDO.
008100     02 PED-ID              PIC 9(09)       VALUE ZEROS.
008200     02 PED-CLIENTE-ID      PIC 9(09)       VALUE ZEROS.
008300     02 PED-SUBTOTAL        PIC S9(08)V99   VALUE ZEROS.
008400     02 PED-DESCONTO-TOTAL  PIC S9(08)V99   VALUE ZEROS.
008500     02 PED-TOTAL           PIC S9(08)V99   VALUE ZEROS.
008600     02 PED-STATUS          PIC X(09)       VALUE SPACES.
008700        88 PED-E-CREATED          VALUE "CREATED".
008800        88 PED-E-PAID             VALUE "PAID".
008900        88 PED-E-CANCELLED        VALUE "CANCELLED".
009000        88 PED-E-LATE             VALUE "LATE".
009100     02 PED-CREATED-AT.
009200        03 PED-CREATED-DATA PIC 9(08)       VALUE ZEROS.
009300        03 PED-CREATED-HORA PIC 9(06)       VALUE ZEROS.
009400     02 PED-UPDATED-AT.
009500        03 PED-UPDATED-DATA PIC 9(08)       VALUE ZEROS.
009600        03 PED-UPDATED-HORA PIC 9(06)       VALUE ZEROS.
009700     02 FILLER              PIC X(14)       VALUE SPACES.
009800 01  REG-PEDIDO-CRIADO-R REDEFINES REG-PEDIDO.
009900     02 FILLER              PIC X(57).
010000     02 CRIADO-ANO          PIC 9(04).
010100     02 CRIADO-MES          PIC 9(02).
010200     02 CRIADO-DIA          PIC 9(02).
010300     02 CRIADO-HOR          PIC 9(02).
010400     02 CRIADO-MIN          PIC 9(02).
010500     02 CRIADO-SEG          PIC 9(02).
010600     02 FILLER              PIC X(28).
010700 01  REG-PEDIDO-VALOR-R REDEFINES REG-PEDIDO.
010800     02 FILLER              PIC X(18).
010900     02 VALORES-BYTES       PIC X(30).
011000     02 FILLER              PIC X(51).
011100 01  REG-PEDIDO-ATUAL-R REDEFINES REG-PEDIDO.
011200     02 FILLER              PIC X(71).
011300     02 ATUAL-ANO           PIC 9(04).
011400     02 ATUAL-MES           PIC 9(02).
011500     02 ATUAL-DIA           PIC 9(02).
011600     02 ATUAL-HOR           PIC 9(02).
011700     02 ATUAL-MIN           PIC 9(02).
011800     02 ATUAL-SEG           PIC 9(02).
011900     02 FILLER              PIC X(14).
012000
012100 FD  RELATO LABEL RECORD OMITTED LINAGE 58 TOP 2 BOTTOM 6.
012200 01  REG-RELATO                  PIC X(132)     VALUE SPACES.
012300
012400 WORKING-STORAGE SECTION.
012500 77  WS-FS-PEDIDO            PIC X(02)  VALUE SPACES.
012600 77  WS-PED-CHAVE-REL        PIC 9(09)  COMP VALUE ZEROS.
012700 77  WS-QTDE-ATRASADOS       PIC 9(05)  COMP VALUE ZEROS.
012800 77  WS-CONTADOR-PAGINA      PIC 9(03)  COMP VALUE ZEROS.
012900 77  WS-ORDINAL-HOJE         PIC S9(07) COMP VALUE ZEROS.
013000 77  WS-ORDINAL-CRIADO       PIC S9(07) COMP VALUE ZEROS.
013100 77  WS-MINUTOS-HOJE         PIC S9(11) COMP VALUE ZEROS.
013200 77  WS-MINUTOS-CRIADO       PIC S9(11) COMP VALUE ZEROS.
013300 77  WS-MINUTOS-CORRIDOS     PIC S9(11) COMP VALUE ZEROS.
013400 77  WS-LIMITE-MINUTOS       PIC S9(05) COMP VALUE 2880.
013500*    CAMPOS DE TRABALHO DO ROT-CALCULA-ORDINAL (CHAMADO 0847).
013600 77  WS-ANO-CALC             PIC 9(04)  COMP VALUE ZEROS.
013700 77  WS-MES-CALC             PIC 9(02)  COMP VALUE ZEROS.
013800 77  WS-DIA-CALC             PIC 9(02)  COMP VALUE ZEROS.
013900 77  WS-ORDINAL-CALC         PIC S9(07) COMP VALUE ZEROS.
014000 77  WS-ANO-ANTERIOR         PIC 9(04)  COMP VALUE ZEROS.
014100 77  WS-DIAS-BISSEXTOS       PIC 9(04)  COMP VALUE ZEROS.
014200 77  WS-QTD-DIV4             PIC 9(04)  COMP VALUE ZEROS.
014300 77  WS-QTD-DIV100           PIC 9(04)  COMP VALUE ZEROS.
014400 77  WS-QTD-DIV400           PIC 9(04)  COMP VALUE ZEROS.
014500 77  WS-RESTO-DIV4           PIC 9(02)  COMP VALUE ZEROS.
014600 77  WS-RESTO-DIV100         PIC 9(02)  COMP VALUE ZEROS.
014700 77  WS-RESTO-DIV400         PIC 9(03)  COMP VALUE ZEROS.
014800 77  WS-ANO-BISSEXTO         PIC X(01)  VALUE "N".
014900     88 WS-ANO-E-BISSEXTO          VALUE "S".
015000     88 WS-ANO-NAO-E-BISSEXTO      VALUE "N".
015100*    TABELA DE DIAS ACUMULADOS ANTES DE CADA MES, ANO NORMAL
015200*    (O AJUSTE DE FEVEREIRO BISSEXTO E SOMADO EM SEPARADO PELO
015300*    ROT-CALCULA-ORDINAL QUANDO O MES FOR MARCO OU POSTERIOR).
015400 01  WS-TAB-DIAS-ACUM-VALORES.
015500     02 FILLER               PIC 9(03)  VALUE 000.
015600     02 FILLER               PIC 9(03)  VALUE 031.
015700     02 FILLER               PIC 9(03)  VALUE 059.
015800     02 FILLER               PIC 9(03)  VALUE 090.
015900     02 FILLER               PIC 9(03)  VALUE 120.
016000     02 FILLER               PIC 9(03)  VALUE 151.
016100     02 FILLER               PIC 9(03)  VALUE 181.
016200     02 FILLER               PIC 9(03)  VALUE 212.
016300     02 FILLER               PIC 9(03)  VALUE 243.
016400     02 FILLER               PIC 9(03)  VALUE 273.
016500     02 FILLER               PIC 9(03)  VALUE 304.
016600     02 FILLER               PIC 9(03)  VALUE 334.
016700 01  WS-TAB-DIAS-ACUM REDEFINES WS-TAB-DIAS-ACUM-VALORES.
016800     02 WS-DIAS-ACUM-MES     PIC 9(03)  OCCURS 12 TIMES.
016900 01  WS-DATA-SISTEMA.
017000     02 WS-ANO-SIS           PIC 9(02)  VALUE ZEROS.
017100     02 WS-MES-SIS           PIC 9(02)  VALUE ZEROS.
017200     02 WS-DIA-SIS           PIC 9(02)  VALUE ZEROS.
017300 77  WS-SECULO-SIS           PIC 9(02)  VALUE 19.
017400 01  WS-HORA-SISTEMA.
017500     02 WS-HOR-SIS           PIC 9(02)  VALUE ZEROS.
017600     02 WS-MIN-SIS           PIC 9(02)  VALUE ZEROS.
017700     02 WS-SEG-SIS           PIC 9(02)  VALUE ZEROS.
017800     02 WS-CEN-SIS           PIC 9(02)  VALUE ZEROS.
017900 01  CAB01.
018000     02 FILLER           PIC X(02)    VALUE SPACES.
018100     02 FILLER           PIC X(06)    VALUE "DATA: ".
018200     02 SECULO-CAB01     PIC 99       VALUE ZEROS.
018300     02 ANO-CAB01        PIC 99/      VALUE ZEROS.
018400     02 MES-CAB01        PIC 99/      VALUE ZEROS.
018500     02 DIA-CAB01        PIC 99       VALUE ZEROS.
018600     02 FILLER           PIC X(04)    VALUE SPACES.
018700     02 FILLER           PIC X(32)
018800        VALUE "LOG DE VARREDURA DE ATRASADOS".
018900     02 FILLER           PIC X(04)    VALUE SPACES.
019000     02 FILLER           PIC X(04)    VALUE "PAG.".
019100     02 PAG-CAB01        PIC ZZ9      VALUE ZEROS.
019200     02 FILLER           PIC X(67)    VALUE SPACES.
019300 01  CAB02.
019400     02 FILLER           PIC X(02)    VALUE SPACES.
019500     02 FILLER           PIC X(11)    VALUE "PEDIDO".
019600     02 FILLER           PIC X(15)    VALUE "SITUACAO ANT.".
019700     02 FILLER           PIC X(15)    VALUE "SITUACAO NOVA".
019800     02 FILLER           PIC X(89)    VALUE SPACES.
019900 01  DETALHE.
020000     02 FILLER           PIC X(02)    VALUE SPACES.
020100     02 PEDIDO-DET       PIC 9(09)    VALUE ZEROS.
020200     02 FILLER           PIC X(02)    VALUE SPACES.
020300     02 SIT-ANTES-DET    PIC X(09)    VALUE SPACES.
020400     02 FILLER           PIC X(06)    VALUE SPACES.
020500     02 SIT-NOVA-DET     PIC X(09)    VALUE SPACES.
020600     02 FILLER           PIC X(95)    VALUE SPACES.
020700 01  TOTAL-LINHA.
020800     02 FILLER           PIC X(06)    VALUE SPACES.
020900     02 FILLER           PIC X(32)
021000        VALUE "TOTAL DE PEDIDOS TRANSICIONADOS:".
021100     02 TOTAL-DET         PIC ZZZZ9    VALUE ZEROS.
021200     02 FILLER            PIC X(89)    VALUE SPACES.
021300 PROCEDURE DIVISION.
021400 INICIO.
021500     ACCEPT WS-DATA-SISTEMA FROM DATE.
021600     ACCEPT WS-HORA-SISTEMA FROM TIME.
021700     IF WS-ANO-SIS < 50
021800         MOVE 20 TO WS-SECULO-SIS
021900     ELSE
022000         MOVE 19 TO WS-SECULO-SIS
022100     END-IF.
022200     MOVE WS-SECULO-SIS TO SECULO-CAB01.
022300     MOVE WS-ANO-SIS    TO ANO-CAB01.
022400     MOVE WS-MES-SIS    TO MES-CAB01.
022500     MOVE WS-DIA-SIS    TO DIA-CAB01.
022600*    LIMITE DE ATRASO: PEDIDOS CRIADOS HA 48 HORAS OU MAIS,
022700*    CONTADAS COM PRECISAO DE MINUTO (CHAMADO 0837). O ORDINAL
022800*    DO DIA E CALENDARIO-EXATO (CHAMADO 0847), NAO MAIS 30/360,
022900*    E E CONVERTIDO PARA MINUTOS E SOMADO A HORA:MINUTO DA
023000*    VARREDURA; O ANO USA SECULO+ANO DE 2 DIGITOS, NA MESMA BASE
023100*    DO ANO DE 4 DIGITOS GRAVADO EM CRIADO-ANO.
023200     COMPUTE WS-ANO-CALC = (WS-SECULO-SIS * 100) + WS-ANO-SIS.
023300     MOVE WS-MES-SIS TO WS-MES-CALC.
023400     MOVE WS-DIA-SIS TO WS-DIA-CALC.
023500     PERFORM ROT-CALCULA-ORDINAL THRU ROT-CALCULA-ORDINAL-EXIT.
023600     MOVE WS-ORDINAL-CALC TO WS-ORDINAL-HOJE.
023700     COMPUTE WS-MINUTOS-HOJE =
023800         (WS-ORDINAL-HOJE * 1440) + (WS-HOR-SIS * 60)
023900         + WS-MIN-SIS.
024000     OPEN I-O PEDIMEST.
024100     IF WS-FS-PEDIDO NOT = "00"
024200         DISPLAY "ERRO ABERTURA PEDIMEST " WS-FS-PEDIDO
024300         STOP RUN
024400     END-IF.
024500     OPEN OUTPUT RELATO.
024600     PERFORM CABECALHO.
024700 LER.
024800     READ PEDIMEST NEXT RECORD AT END GO TO FIM-RELATO.
024900     IF NOT PED-E-CREATED
025000         GO TO LER
025100     END-IF.
025200     MOVE CRIADO-ANO TO WS-ANO-CALC.
025300     MOVE CRIADO-MES TO WS-MES-CALC.
025400     MOVE CRIADO-DIA TO WS-DIA-CALC.
025500     PERFORM ROT-CALCULA-ORDINAL THRU ROT-CALCULA-ORDINAL-EXIT.
025600     MOVE WS-ORDINAL-CALC TO WS-ORDINAL-CRIADO.
025700     COMPUTE WS-MINUTOS-CRIADO =
025800         (WS-ORDINAL-CRIADO * 1440) + (CRIADO-HOR * 60)
025900         + CRIADO-MIN.
026000     COMPUTE WS-MINUTOS-CORRIDOS =
026100         WS-MINUTOS-HOJE - WS-MINUTOS-CRIADO.
026200     IF WS-MINUTOS-CORRIDOS < WS-LIMITE-MINUTOS
026300         GO TO LER
026400     END-IF.
026500     PERFORM MARCAR-ATRASADO.
026600     GO TO LER.
026700 CABECALHO.
026800     MOVE SPACES TO REG-RELATO.
026900     ADD 1 TO WS-CONTADOR-PAGINA.
027000     MOVE WS-CONTADOR-PAGINA TO PAG-CAB01.
027100*    CHAMADO 0841 - SALTO DE FORMULARIO PELO CANAL C01.
027200     WRITE REG-RELATO FROM CAB01 BEFORE ADVANCING TOP-OF-FORM.
027300     WRITE REG-RELATO FROM CAB02 BEFORE ADVANCING 2 LINES.
027400 MARCAR-ATRASADO.
027500     MOVE PED-ID TO PEDIDO-DET.
027600     MOVE PED-STATUS TO SIT-ANTES-DET.
027700     SET PED-E-LATE TO TRUE.
027800     MOVE PED-STATUS TO SIT-NOVA-DET.
027900     IF NOT SW-MODO-TESTE
028000         REWRITE REG-PEDIDO INVALID KEY
028100             DISPLAY "ERRO REGRAVACAO PEDIMEST " WS-FS-PEDIDO
028200             STOP RUN
028300         END-REWRITE
028400     END-IF.
028500     ADD 1 TO WS-QTDE-ATRASADOS.
028600     WRITE REG-RELATO FROM DETALHE BEFORE ADVANCING 1 LINE
028700         AT EOP PERFORM CABECALHO.
028800 FIM-RELATO.
028900     MOVE SPACES TO REG-RELATO.
029000     WRITE REG-RELATO BEFORE ADVANCING 1 LINE.
029100     MOVE WS-QTDE-ATRASADOS TO TOTAL-DET.
029200     WRITE REG-RELATO FROM TOTAL-LINHA BEFORE ADVANCING 1 LINE.
029300     CLOSE PEDIMEST RELATO.
029400     DISPLAY "VARREDURA CONCLUIDA - PEDIDOS ATRASADOS: "
029500         WS-QTDE-ATRASADOS.
029600     STOP RUN.
029700*    CHAMADO 0847 - CONVERTE WS-ANO-CALC/WS-MES-CALC/WS-DIA-CALC
029800*    EM WS-ORDINAL-CALC, UM NUMERO DE ORDEM DE DIA CALENDARIO-
029900*    EXATO (E NAO 30/360), PARA QUE A DIFERENCA ENTRE DOIS
030000*    ORDINAIS DE MESES DE TAMANHOS DIFERENTES, OU ATRAVESSANDO
030100*    UM FEVEREIRO BISSEXTO, DE AS 48 HORAS CORRETAS.
030200 ROT-CALCULA-ORDINAL.
030300     PERFORM ROT-DIAS-BISSEXTOS-ANT
030400         THRU ROT-DIAS-BISSEXTOS-ANT-EXIT.
030500     PERFORM ROT-TESTA-BISSEXTO THRU ROT-TESTA-BISSEXTO-EXIT.
030600     COMPUTE WS-ORDINAL-CALC =
030700         (WS-ANO-CALC * 365) + WS-DIAS-BISSEXTOS
030800         + WS-DIAS-ACUM-MES(WS-MES-CALC) + WS-DIA-CALC.
030900     IF WS-ANO-E-BISSEXTO AND WS-MES-CALC > 2
031000         ADD 1 TO WS-ORDINAL-CALC
031100     END-IF.
031200 ROT-CALCULA-ORDINAL-EXIT.
031300     EXIT.
031400*    QUANTIDADE DE DIAS BISSEXTOS NOS ANOS ANTERIORES AO ANO DE
031500*    WS-ANO-CALC (REGRA GREGORIANA: DIVISIVEL POR 4, EXCETO
031600*    SECULOS NAO DIVISIVEIS POR 400).
031700 ROT-DIAS-BISSEXTOS-ANT.
031800     COMPUTE WS-ANO-ANTERIOR = WS-ANO-CALC - 1.
031900     DIVIDE WS-ANO-ANTERIOR BY 4   GIVING WS-QTD-DIV4.
032000     DIVIDE WS-ANO-ANTERIOR BY 100 GIVING WS-QTD-DIV100.
032100     DIVIDE WS-ANO-ANTERIOR BY 400 GIVING WS-QTD-DIV400.
032200     COMPUTE WS-DIAS-BISSEXTOS =
032300         WS-QTD-DIV4 - WS-QTD-DIV100 + WS-QTD-DIV400.
032400 ROT-DIAS-BISSEXTOS-ANT-EXIT.
032500     EXIT.
032600*    TESTA SE O PROPRIO ANO DE WS-ANO-CALC E BISSEXTO, PARA O
032700*    AJUSTE DE FEVEREIRO EM ROT-CALCULA-ORDINAL.
032800 ROT-TESTA-BISSEXTO.
032900     SET WS-ANO-NAO-E-BISSEXTO TO TRUE.
033000     DIVIDE WS-ANO-CALC BY 4 GIVING WS-QTD-DIV4
033100         REMAINDER WS-RESTO-DIV4.
033200     IF WS-RESTO-DIV4 NOT = ZEROS
033300         GO TO ROT-TESTA-BISSEXTO-EXIT
033400     END-IF.
033500     DIVIDE WS-ANO-CALC BY 100 GIVING WS-QTD-DIV100
033600         REMAINDER WS-RESTO-DIV100.
033700     IF WS-RESTO-DIV100 NOT = ZEROS
033800         SET WS-ANO-E-BISSEXTO TO TRUE
033900         GO TO ROT-TESTA-BISSEXTO-EXIT
034000     END-IF.
034100     DIVIDE WS-ANO-CALC BY 400 GIVING WS-QTD-DIV400
034200         REMAINDER WS-RESTO-DIV400.
034300     IF WS-RESTO-DIV400 = ZEROS
034400         SET WS-ANO-E-BISSEXTO TO TRUE
034500     END-IF.
034600 ROT-TESTA-BISSEXTO-EXIT.
034700     EXIT.
034800     END PROGRAM PED900.
034900
